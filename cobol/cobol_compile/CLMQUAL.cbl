000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  CLMQUAL.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEV CENTER.
000500       DATE-WRITTEN. 04/11/09.
000600       DATE-COMPILED. 04/11/09.
000700       SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM SCANS THE VALIDATED, FILTERED CLIMATE
001300*          OBSERVATION FILE PRODUCED BY CLMEDIT AND BUILDS ONE
001400*          QUALITY-REPORT RECORD SUMMARISING THE RUN - NULL
001500*          PERCENTAGE, DUPLICATE COUNT, TEMPERATURE AND
001600*          PRECIPITATION STATISTICS, TEMPERATURE OUTLIER COUNT
001700*          AND A COMPOSITE 0-100 QUALITY SCORE.
001800*
001900*          DISTINCT-STATION AND DUPLICATE-KEY DETECTION USE AN
002000*          IN-MEMORY WORKING TABLE SEARCHED SEQUENTIALLY AS EACH
002100*          RECORD ARRIVES - THE STATION NETWORK IS SMALL ENOUGH
002200*          (TENS OF STATIONS) THAT A SORT STEP IS NOT WARRANTED.
002300*
002400*          THE OUTLIER COUNT NEEDS EACH ELEMENT'S MEAN AND
002500*          SAMPLE STANDARD DEVIATION BEFORE IT CAN COMPARE
002600*          INDIVIDUAL VALUES, SO THIS PROGRAM RETAINS EVERY
002700*          NON-MISSING TMAX/TMIN VALUE IN A WORKING TABLE ON THE
002800*          FIRST PASS AND RE-SCANS THE TABLE (NOT THE FILE) ON
002900*          THE SECOND PASS, RATHER THAN RE-READING PROCESSED-OUT.
003000*
003100******************************************************************
003200*
003300*        INPUT FILE               -   CLMOBS.PROCOUT
003400*
003500*        OUTPUT FILE PRODUCED     -   CLMOBS.QUALRPT
003600*
003700*        REPORT FILE              -   SYSPRINT
003800*
003900*        DUMP FILE                -   SYSOUT
004000*
004100******************************************************************
004200*     CHANGES:
004300*     04/11/09 JRS -     ORIGINAL PROGRAM (AS PATLIST, PATIENT
004400*                        CHARGE AND TREATMENT LISTING).
004500*     23/06/12 JRS - .01 REWORKED AS THE OBSERVATION QUALITY
004600*                        SCAN FOR THE CLIMATE MONITOR PROJECT.
004700*     14/02/14 JRS - .02 ADDED DUPLICATE-KEY AND STATION TABLES,
004800*                        DROPPED THE PAGE-BREAK REPORT LOGIC.
004900*     30/07/16 GRT - .03 OUTLIER COUNT ADDED - CALLS CLMSTDV FOR
005000*                        MEAN/STD-DEV, REQUEST CDM-0114.
005100*     22/03/19 GRT - .04 MISSING-DAY COUNT ADDED FROM THE MIN
005200*                        AND MAX OBS-DATE SEEN IN THE FILE.
005300*     29/11/98 KMP - .05 Y2K REVIEW - DATE-SPAN ARITHMETIC USES
005400*                        FULL 4-DIGIT YEARS THROUGHOUT.
005500*     14/10/25 VBC - .06 TAKEN FROM PATLIST, RENAMED CLMQUAL.
005600*     14/10/25 VBC - .07 800-OPEN-FILES NOW CHECKS OFCODE ON
005700*                        THE PROCESSED-IN AND QUALITY-REPORT-OUT
005800*                        OPENS AND ABENDS ON A BAD STATUS - THE
005900*                        ABEND SCAFFOLDING WAS SITTING UNUSED.
006000*
006100       ENVIRONMENT DIVISION.
006200       CONFIGURATION SECTION.
006300       SOURCE-COMPUTER. IBM-390.
006400       OBJECT-COMPUTER. IBM-390.
006500       SPECIAL-NAMES.
006600           C01 IS TOP-OF-FORM.
006700       INPUT-OUTPUT SECTION.
006800       FILE-CONTROL.
006900           SELECT SYSOUT
007000           ASSIGN TO UT-S-SYSOUT
007100             ORGANIZATION IS SEQUENTIAL.
007200
007300           SELECT SYSPRINT
007400           ASSIGN TO UT-S-SYSPRINT
007500             ORGANIZATION IS SEQUENTIAL.
007600
007700           SELECT PROCESSED-IN
007800           ASSIGN TO UT-S-PROCIN
007900             ACCESS MODE IS SEQUENTIAL
008000             FILE STATUS IS OFCODE.
008100
008200           SELECT QUALITY-REPORT-OUT
008300           ASSIGN TO UT-S-QUALOUT
008400             ACCESS MODE IS SEQUENTIAL
008500             FILE STATUS IS OFCODE.
008600
008700       DATA DIVISION.
008800       FILE SECTION.
008900       FD  SYSOUT
009000           RECORDING MODE IS F
009100           LABEL RECORDS ARE STANDARD
009200           RECORD CONTAINS 130 CHARACTERS
009300           BLOCK CONTAINS 0 RECORDS
009400           DATA RECORD IS SYSOUT-REC.
009500       01  SYSOUT-REC                 PIC X(130).
009600
009700       FD  SYSPRINT
009800           RECORDING MODE IS F
009900           LABEL RECORDS ARE STANDARD
010000           RECORD CONTAINS 80 CHARACTERS
010100           BLOCK CONTAINS 0 RECORDS
010200           DATA RECORD IS SYSPRINT-REC.
010300       01  SYSPRINT-REC               PIC X(80).
010400
010500       FD  PROCESSED-IN
010600           RECORDING MODE IS F
010700           LABEL RECORDS ARE STANDARD
010800           RECORD CONTAINS 50 CHARACTERS
010900           BLOCK CONTAINS 0 RECORDS
011000           DATA RECORD IS OBS-IN-REC.
011100       01  OBS-IN-REC                 PIC X(50).
011200
011300       FD  QUALITY-REPORT-OUT
011400           RECORDING MODE IS F
011500           LABEL RECORDS ARE STANDARD
011600           RECORD CONTAINS 145 CHARACTERS
011700           BLOCK CONTAINS 0 RECORDS
011800           DATA RECORD IS QUAL-OUT-REC.
011900       01  QUAL-OUT-REC               PIC X(145).
012000
012100       WORKING-STORAGE SECTION.
012200       01  FILE-STATUS-CODES.
012300           05  OFCODE                  PIC X(2).
012400               88 CODE-OK                  VALUE "00".
012500
012600       COPY OBSREC.
012700       COPY QUALREC.
012800       COPY CLMABEND.
012900
013000      ****************************************************
013100      * CONFIGURATION CONSTANTS - PROJECT STANDARD            *
013200      * THRESHOLDS, SET PER CDM REQUEST CDM-0107.             *
013300      ****************************************************
013400       01  QUALITY-CONSTANTS.
013500           05  QC-MIN-QUALITY-SCORE    PIC 999      VALUE 075.
013600           05  QC-MAX-NULL-PCT         PIC 999      VALUE 015.
013700           05  QC-MAX-OUTLIER-PCT      PIC 999      VALUE 005.
013800           05  QC-OUTLIER-STD-DEV      PIC 9        VALUE 3.
013900           05  QC-TEMP-MIN-VALID       PIC S999     VALUE -60.
014000           05  QC-TEMP-MAX-VALID       PIC S999     VALUE +60.
014100           05  QC-PRCP-MAX-DAILY       PIC S9(5)    VALUE +500.
014200
014300      ****************************************************
014400      * DUPLICATE-KEY WORKING TABLE - ONE ENTRY PER        *
014500      * DISTINCT (STATION-ID, OBS-DATE, ELEMENT) SEEN.     *
014600      * SEARCHED SEQUENTIALLY, SEE REMARKS ABOVE.          *
014700      ****************************************************
014800       01  DUP-KEY-TABLE-VALUES.
014900           05  FILLER                  PIC X(27) OCCURS 2000 TIMES.
015000       01  DUP-KEY-TABLE REDEFINES DUP-KEY-TABLE-VALUES.
015100           05  DUP-KEY-ENTRY           OCCURS 2000 TIMES
015200                                       INDEXED BY DK-IDX.
015300               10  DUP-KEY-STATION     PIC X(11).
015400               10  DUP-KEY-DATE        PIC X(10).
015500               10  DUP-KEY-ELEMENT     PIC X(4).
015600               10  DUP-KEY-OCC-COUNT   PIC 9(2).
015700       01  DUP-KEY-USED                PIC S9(4) COMP VALUE 0.
015800
015900      ****************************************************
016000      * DISTINCT-STATION WORKING TABLE.                    *
016100      ****************************************************
016200       01  STATION-TABLE.
016300           05  STATION-ENTRY           PIC X(11) OCCURS 500 TIMES
016400                                       INDEXED BY ST-IDX.
016500       01  STATION-USED                PIC S9(4) COMP VALUE 0.
016600
016700      ****************************************************
016800      * DISTINCT OBS-DATE WORKING TABLE - FOR THE MISSING- *
016900      * DAY COUNT, RULE 6.                                 *
017000      ****************************************************
017100       01  DISTINCT-DATE-TABLE.
017200           05  DISTINCT-DATE-ENTRY     PIC X(10) OCCURS 1000 TIMES
017300                                       INDEXED BY DD-IDX.
017400       01  DISTINCT-DATE-USED          PIC S9(4) COMP VALUE 0.
017500       01  EARLIEST-OBS-DATE           PIC X(10) VALUE HIGH-VALUES.
017600       01  LATEST-OBS-DATE             PIC X(10) VALUE LOW-VALUES.
017700
017800      ****************************************************
017900      * RETAINED-VALUE TABLES FOR THE OUTLIER SECOND PASS. *
018000      ****************************************************
018100       01  TMAX-VALUE-TABLE.
018200           05  TMAX-VALUE-ENTRY        PIC S9(4)V9 COMP-3
018300                                       OCCURS 5000 TIMES
018400                                       INDEXED BY TX-IDX.
018500       01  TMIN-VALUE-TABLE.
018600           05  TMIN-VALUE-ENTRY        PIC S9(4)V9 COMP-3
018700                                       OCCURS 5000 TIMES
018800                                       INDEXED BY TN-IDX.
018900
019000       01  TEMP-STATS-TMAX.
019100           05  TS-TMAX-COUNT           PIC S9(9) COMP VALUE 0.
019200           05  TS-TMAX-SUM             PIC S9(9)V9(4) COMP-3.
019300           05  TS-TMAX-SUMSQ           PIC S9(11)V9(4) COMP-3.
019400           05  TS-TMAX-MIN             PIC S9(4)V9 COMP-3.
019500           05  TS-TMAX-MAX             PIC S9(4)V9 COMP-3.
019600       01  TEMP-STATS-TMIN.
019700           05  TS-TMIN-COUNT           PIC S9(9) COMP VALUE 0.
019800           05  TS-TMIN-SUM             PIC S9(9)V9(4) COMP-3.
019900           05  TS-TMIN-SUMSQ           PIC S9(11)V9(4) COMP-3.
020000           05  TS-TMIN-MIN             PIC S9(4)V9 COMP-3.
020100           05  TS-TMIN-MAX             PIC S9(4)V9 COMP-3.
020200       01  TEMP-ELEMENT-RECORD-COUNT   PIC S9(9) COMP VALUE 0.
020300
020400       01  PRCP-STATS.
020500           05  PR-COUNT                PIC S9(9) COMP VALUE 0.
020600           05  PR-TOTAL-COUNT          PIC S9(9) COMP VALUE 0.
020700           05  PR-ZERO-COUNT           PIC S9(9) COMP VALUE 0.
020800           05  PR-EXTREME-COUNT        PIC S9(9) COMP VALUE 0.
020900           05  PR-SUM                  PIC S9(9)V9(4) COMP-3.
021000           05  PR-MIN                  PIC S9(5)V9 COMP-3.
021100           05  PR-MAX                  PIC S9(5)V9 COMP-3.
021200
021300       01  STDV-CALC-AREA.
021400           05  STDV-VALUE-COUNT        PIC S9(9) COMP.
021500           05  STDV-VALUE-SUM          PIC S9(9)V9(4) COMP-3.
021600           05  STDV-VALUE-SUMSQ        PIC S9(11)V9(4) COMP-3.
021700           05  STDV-MEAN               PIC S9(4)V99.
021800           05  STDV-STD-DEV            PIC S9(4)V9(4).
021900           05  STDV-COMPUTABLE-SW      PIC X(1) VALUE "N".
022000               88  STDV-IS-COMPUTABLE      VALUE "Y".
022100       01  RETURN-CD                   PIC S9(4) COMP.
022200
022300       01  OUTLIER-THRESHOLD           PIC S9(6)V9(4) COMP-3.
022400       01  ABS-DEVIATION               PIC S9(6)V9(4) COMP-3.
022500
022600      ****************************************************
022700      * DATE-SPAN WORKING FIELDS - MISSING-DAY CALCULATION *
022800      ****************************************************
022900       01  MONTH-CUM-DAYS-VALUES.
023000           05  FILLER                  PIC 9(3) VALUE 000.
023100           05  FILLER                  PIC 9(3) VALUE 031.
023200           05  FILLER                  PIC 9(3) VALUE 059.
023300           05  FILLER                  PIC 9(3) VALUE 090.
023400           05  FILLER                  PIC 9(3) VALUE 120.
023500           05  FILLER                  PIC 9(3) VALUE 151.
023600           05  FILLER                  PIC 9(3) VALUE 181.
023700           05  FILLER                  PIC 9(3) VALUE 212.
023800           05  FILLER                  PIC 9(3) VALUE 243.
023900           05  FILLER                  PIC 9(3) VALUE 273.
024000           05  FILLER                  PIC 9(3) VALUE 304.
024100           05  FILLER                  PIC 9(3) VALUE 334.
024200       01  MONTH-CUM-DAYS REDEFINES MONTH-CUM-DAYS-VALUES.
024300           05  MONTH-CUM-DAYS-OF       PIC 9(3) OCCURS 12 TIMES.
024400
024500       01  DATE-SPAN-WORK.
024600           05  DSW-YEAR                PIC 9(4).
024700           05  DSW-MONTH               PIC 9(2).
024800           05  DSW-DAY                 PIC 9(2).
024900           05  DSW-YEAR-LESS-1         PIC 9(4).
025000           05  DSW-LEAP-DIV-4          PIC 9(9) COMP.
025100           05  DSW-LEAP-DIV-100        PIC 9(9) COMP.
025200           05  DSW-LEAP-DIV-400        PIC 9(9) COMP.
025300           05  DSW-LEAP-DAYS           PIC 9(9) COMP.
025400           05  DSW-ORDINAL-DAY         PIC 9(9) COMP.
025500       01  EARLIEST-ORDINAL-DAY        PIC 9(9) COMP VALUE 0.
025600       01  LATEST-ORDINAL-DAY          PIC 9(9) COMP VALUE 0.
025700       01  MISSING-DAY-COUNT           PIC S9(9) COMP VALUE 0.
025800       01  DATE-SPAN-DAYS              PIC S9(9) COMP VALUE 0.
025900
026000      ****************************************************
026100      * QUALITY-SCORE WORKING FIELDS.                      *
026200      ****************************************************
026300       01  SCORE-WORK.
026400           05  SW-COMPLETENESS-SCORE   PIC S9(4)V99 COMP-3.
026500           05  SW-OUTLIER-SCORE        PIC S9(4)V99 COMP-3.
026600           05  SW-RANGE-SCORE          PIC S9(4)V99 COMP-3.
026700           05  SW-COVERAGE-SCORE       PIC S9(4)V99 COMP-3.
026800           05  SW-SCHEMA-SCORE         PIC S9(4)V99 COMP-3.
026900           05  SW-OUTLIER-PCT          PIC S9(4)V99 COMP-3.
027000           05  SW-QUALITY-SCORE        PIC S9(4)V99 COMP-3.
027100
027200       01  COUNTERS-AND-ACCUMULATORS.
027300           05  RECORDS-READ            PIC 9(9) COMP.
027400           05  RECORDS-WITH-NULL       PIC 9(9) COMP.
027500
027600       01  MISC-WS-FLDS.
027700           05  PARA-NAME               PIC X(30) VALUE SPACES.
027800           05  WS-RUN-DATE             PIC 9(6).
027900           05  WS-RUN-TIME             PIC 9(6).
028000       01  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE.
028100           05  WS-RUN-DATE-YY          PIC 9(2).
028200           05  WS-RUN-DATE-MM          PIC 9(2).
028300           05  WS-RUN-DATE-DD          PIC 9(2).
028400
028500       01  FLAGS-AND-SWITCHES.
028600           05  MORE-DATA-SW            PIC X(1) VALUE "Y".
028700               88  NO-MORE-DATA            VALUE "N".
028800           05  TABLE-MATCH-SW          PIC X(1) VALUE "N".
028900               88  TABLE-ENTRY-MATCHED     VALUE "Y".
029000           05  TEMP-RANGE-VALID-SW     PIC X(1) VALUE "Y".
029100               88  TEMP-RANGE-IS-VALID     VALUE "Y".
029200
029300      ****************************************************
029400      * PRINTABLE QUALITY REPORT DETAIL LINE - LABEL PLUS  *
029500      * VALUE, ONE METRIC PER LINE, ONE COPY PER RUN.      *
029600      ****************************************************
029700       01  RPT-DETAIL-LINE.
029800           05  RPT-LABEL               PIC X(30).
029900           05  RPT-VALUE               PIC X(30).
030000           05  FILLER                  PIC X(20) VALUE SPACES.
030100
030200       PROCEDURE DIVISION.
030300           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030400           PERFORM 100-MAINLINE THRU 100-EXIT
030500                   UNTIL NO-MORE-DATA.
030600           PERFORM 500-COMPUTE-METRICS THRU 500-EXIT.
030700           PERFORM 700-WRITE-QUALITY-REC THRU 700-EXIT.
030800           PERFORM 750-WRITE-REPORT THRU 750-EXIT.
030900           PERFORM 999-CLEANUP THRU 999-EXIT.
031000           MOVE +0 TO RETURN-CODE.
031100           GOBACK.
031200
031300       000-HOUSEKEEPING.
031400           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
031500           DISPLAY "******** BEGIN JOB CLMQUAL ********".
031600           ACCEPT WS-RUN-DATE FROM DATE.
031700           ACCEPT WS-RUN-TIME FROM TIME.
031800           INITIALIZE COUNTERS-AND-ACCUMULATORS
031900                      TEMP-STATS-TMAX TEMP-STATS-TMIN PRCP-STATS.
032000           MOVE ZERO TO TS-TMAX-MIN TS-TMAX-MAX
032100                        TS-TMIN-MIN TS-TMIN-MAX
032200                        PR-MIN PR-MAX.
032300           PERFORM 800-OPEN-FILES THRU 800-EXIT.
032400           PERFORM 900-READ-PROCESSED THRU 900-EXIT.
032500       000-EXIT.
032600           EXIT.
032700
032800       100-MAINLINE.
032900           MOVE "100-MAINLINE" TO PARA-NAME.
033000           PERFORM 200-ACCUMULATE-STATS THRU 200-EXIT.
033100           PERFORM 900-READ-PROCESSED THRU 900-EXIT.
033200       100-EXIT.
033300           EXIT.
033400
033500      ******************************************************
033600      * 200-ACCUMULATE-STATS - ONE RECORD'S CONTRIBUTION TO  *
033700      * EVERY RUNNING METRIC.  REQUEST CDM-0114.             *
033800      ******************************************************
033900       200-ACCUMULATE-STATS.
034000           MOVE "200-ACCUMULATE-STATS" TO PARA-NAME.
034100           IF CLM-VALUE-IS-MISSING
034200               ADD 1 TO RECORDS-WITH-NULL.
034300
034400           PERFORM 210-TRACK-STATION THRU 210-EXIT.
034500           PERFORM 220-TRACK-DATE THRU 220-EXIT.
034600           PERFORM 230-TRACK-DUP-KEY THRU 230-EXIT.
034700
034800           EVALUATE TRUE
034900               WHEN CLM-ELEM-TMAX
035000                   PERFORM 240-ACCUM-TMAX THRU 240-EXIT
035100               WHEN CLM-ELEM-TMIN
035200                   PERFORM 250-ACCUM-TMIN THRU 250-EXIT
035300               WHEN CLM-ELEM-TOBS
035400                   PERFORM 260-CHECK-TOBS-RANGE THRU 260-EXIT
035500               WHEN CLM-ELEM-PRCP
035600                   PERFORM 270-ACCUM-PRCP THRU 270-EXIT
035700               WHEN OTHER
035800                   CONTINUE
035900           END-EVALUATE.
036000       200-EXIT.
036100           EXIT.
036200
036300       210-TRACK-STATION.
036400           SET TABLE-ENTRY-MATCHED TO FALSE.
036500           IF STATION-USED NOT = 0
036600               SET ST-IDX TO 1
036700               SEARCH STATION-ENTRY
036800                   AT END
036900                       CONTINUE
037000                   WHEN STATION-ENTRY(ST-IDX) = CLM-STATION-ID
037100                       SET TABLE-ENTRY-MATCHED TO TRUE
037200               END-SEARCH.
037300           IF NOT TABLE-ENTRY-MATCHED
037400               ADD 1 TO STATION-USED
037500               SET ST-IDX TO STATION-USED
037600               MOVE CLM-STATION-ID TO STATION-ENTRY(ST-IDX).
037700       210-EXIT.
037800           EXIT.
037900
038000       220-TRACK-DATE.
038100           SET TABLE-ENTRY-MATCHED TO FALSE.
038200           IF DISTINCT-DATE-USED NOT = 0
038300               SET DD-IDX TO 1
038400               SEARCH DISTINCT-DATE-ENTRY
038500                   AT END
038600                       CONTINUE
038700                   WHEN DISTINCT-DATE-ENTRY(DD-IDX) = CLM-OBS-DATE
038800                       SET TABLE-ENTRY-MATCHED TO TRUE
038900               END-SEARCH.
039000           IF NOT TABLE-ENTRY-MATCHED
039100               ADD 1 TO DISTINCT-DATE-USED
039200               SET DD-IDX TO DISTINCT-DATE-USED
039300               MOVE CLM-OBS-DATE TO DISTINCT-DATE-ENTRY(DD-IDX).
039400           IF CLM-OBS-DATE < EARLIEST-OBS-DATE
039500               MOVE CLM-OBS-DATE TO EARLIEST-OBS-DATE.
039600           IF CLM-OBS-DATE > LATEST-OBS-DATE
039700               MOVE CLM-OBS-DATE TO LATEST-OBS-DATE.
039800       220-EXIT.
039900           EXIT.
040000
040100       230-TRACK-DUP-KEY.
040200           SET TABLE-ENTRY-MATCHED TO FALSE.
040300           IF DUP-KEY-USED NOT = 0
040400               SET DK-IDX TO 1
040500               SEARCH DUP-KEY-ENTRY
040600                   AT END
040700                       CONTINUE
040800                   WHEN DUP-KEY-STATION(DK-IDX) = CLM-STATION-ID
040900                    AND DUP-KEY-DATE(DK-IDX)    = CLM-OBS-DATE
041000                    AND DUP-KEY-ELEMENT(DK-IDX) = CLM-ELEMENT
041100                       SET TABLE-ENTRY-MATCHED TO TRUE
041200               END-SEARCH.
041300           IF TABLE-ENTRY-MATCHED
041400               ADD 1 TO DUP-KEY-OCC-COUNT(DK-IDX)
041500           ELSE
041600               ADD 1 TO DUP-KEY-USED
041700               SET DK-IDX TO DUP-KEY-USED
041800               MOVE CLM-STATION-ID TO DUP-KEY-STATION(DK-IDX)
041900               MOVE CLM-OBS-DATE   TO DUP-KEY-DATE(DK-IDX)
042000               MOVE CLM-ELEMENT    TO DUP-KEY-ELEMENT(DK-IDX)
042100               MOVE 1              TO DUP-KEY-OCC-COUNT(DK-IDX).
042200       230-EXIT.
042300           EXIT.
042400
042500       240-ACCUM-TMAX.
042600           ADD 1 TO TEMP-ELEMENT-RECORD-COUNT.
042700           IF CLM-VALUE-IS-PRESENT
042800               PERFORM 260-CHECK-TOBS-RANGE THRU 260-EXIT
042900               ADD 1 TO TS-TMAX-COUNT
043000               ADD CLM-OBS-VALUE TO TS-TMAX-SUM
043100               COMPUTE TS-TMAX-SUMSQ =
043200                   TS-TMAX-SUMSQ + (CLM-OBS-VALUE * CLM-OBS-VALUE)
043300               IF TS-TMAX-COUNT = 1
043400                   MOVE CLM-OBS-VALUE TO TS-TMAX-MIN, TS-TMAX-MAX
043500               ELSE
043600                   IF CLM-OBS-VALUE < TS-TMAX-MIN
043700                       MOVE CLM-OBS-VALUE TO TS-TMAX-MIN
043800                   END-IF
043900                   IF CLM-OBS-VALUE > TS-TMAX-MAX
044000                       MOVE CLM-OBS-VALUE TO TS-TMAX-MAX
044100                   END-IF
044200               END-IF
044300               SET TX-IDX TO TS-TMAX-COUNT
044400               MOVE CLM-OBS-VALUE TO TMAX-VALUE-ENTRY(TX-IDX).
044500       240-EXIT.
044600           EXIT.
044700
044800       250-ACCUM-TMIN.
044900           ADD 1 TO TEMP-ELEMENT-RECORD-COUNT.
045000           IF CLM-VALUE-IS-PRESENT
045100               PERFORM 260-CHECK-TOBS-RANGE THRU 260-EXIT
045200               ADD 1 TO TS-TMIN-COUNT
045300               ADD CLM-OBS-VALUE TO TS-TMIN-SUM
045400               COMPUTE TS-TMIN-SUMSQ =
045500                   TS-TMIN-SUMSQ + (CLM-OBS-VALUE * CLM-OBS-VALUE)
045600               IF TS-TMIN-COUNT = 1
045700                   MOVE CLM-OBS-VALUE TO TS-TMIN-MIN, TS-TMIN-MAX
045800               ELSE
045900                   IF CLM-OBS-VALUE < TS-TMIN-MIN
046000                       MOVE CLM-OBS-VALUE TO TS-TMIN-MIN
046100                   END-IF
046200                   IF CLM-OBS-VALUE > TS-TMIN-MAX
046300                       MOVE CLM-OBS-VALUE TO TS-TMIN-MAX
046400                   END-IF
046500               END-IF
046600               SET TN-IDX TO TS-TMIN-COUNT
046700               MOVE CLM-OBS-VALUE TO TMIN-VALUE-ENTRY(TN-IDX).
046800       250-EXIT.
046900           EXIT.
047000
047100      ******************************************************
047200      * 260-CHECK-TOBS-RANGE - RULE 5, TEMPERATURE RANGE     *
047300      * VALIDITY.  SHARED BY TMAX, TMIN AND TOBS.            *
047400      ******************************************************
047500       260-CHECK-TOBS-RANGE.
047600           IF CLM-VALUE-IS-PRESENT
047700               IF CLM-OBS-VALUE < QC-TEMP-MIN-VALID
047800               OR CLM-OBS-VALUE > QC-TEMP-MAX-VALID
047900                   SET TEMP-RANGE-VALID-SW TO "N"
048000               END-IF
048100           END-IF.
048200       260-EXIT.
048300           EXIT.
048400
048500       270-ACCUM-PRCP.
048600           ADD 1 TO PR-TOTAL-COUNT.
048700           IF CLM-VALUE-IS-PRESENT
048800               ADD 1 TO PR-COUNT
048900               ADD CLM-OBS-VALUE TO PR-SUM
049000               IF PR-COUNT = 1
049100                   MOVE CLM-OBS-VALUE TO PR-MIN, PR-MAX
049200               ELSE
049300                   IF CLM-OBS-VALUE < PR-MIN
049400                       MOVE CLM-OBS-VALUE TO PR-MIN
049500                   END-IF
049600                   IF CLM-OBS-VALUE > PR-MAX
049700                       MOVE CLM-OBS-VALUE TO PR-MAX
049800                   END-IF
049900               END-IF
050000               IF CLM-OBS-VALUE = 0
050100                   ADD 1 TO PR-ZERO-COUNT
050200               END-IF
050300               IF CLM-OBS-VALUE > QC-PRCP-MAX-DAILY
050400                   ADD 1 TO PR-EXTREME-COUNT
050500               END-IF
050600           END-IF.
050700       270-EXIT.
050800           EXIT.
050900
051000      ******************************************************
051100      * 500-COMPUTE-METRICS - EVERYTHING THAT NEEDS THE      *
051200      * COMPLETE RUN BEFORE IT CAN BE COMPUTED.              *
051300      ******************************************************
051400       500-COMPUTE-METRICS.
051500           MOVE "500-COMPUTE-METRICS" TO PARA-NAME.
051600           PERFORM 510-CALC-NULL-PCT THRU 510-EXIT.
051700           PERFORM 520-CALC-DUPLICATE-COUNT THRU 520-EXIT.
051800           PERFORM 530-CALC-TEMP-OUTLIERS THRU 530-EXIT.
051900           PERFORM 540-CALC-MISSING-DAYS THRU 540-EXIT.
052000           PERFORM 550-CALC-ZERO-PRCP-PCT THRU 550-EXIT.
052100           PERFORM 560-CALC-QUALITY-SCORE THRU 560-EXIT.
052200           PERFORM 570-BUILD-QUALREC THRU 570-EXIT.
052300       500-EXIT.
052400           EXIT.
052500
052600       510-CALC-NULL-PCT.
052700           IF RECORDS-READ = 0
052800               MOVE ZERO TO QR-NULL-PCT
052900           ELSE
053000               COMPUTE QR-NULL-PCT ROUNDED =
053100                   100 * RECORDS-WITH-NULL / RECORDS-READ.
053200       510-EXIT.
053300           EXIT.
053400
053500       520-CALC-DUPLICATE-COUNT.
053600           MOVE ZERO TO QR-DUPLICATE-COUNT.
053700           IF DUP-KEY-USED NOT = 0
053800               PERFORM 525-SUM-ONE-DUP-KEY THRU 525-EXIT
053900                       VARYING DK-IDX FROM 1 BY 1
054000                       UNTIL DK-IDX > DUP-KEY-USED.
054100           MOVE STATION-USED TO QR-STATION-COUNT.
054200       520-EXIT.
054300           EXIT.
054400
054500       525-SUM-ONE-DUP-KEY.
054600           IF DUP-KEY-OCC-COUNT(DK-IDX) > 1
054700               COMPUTE QR-DUPLICATE-COUNT =
054800                   QR-DUPLICATE-COUNT +
054900                   DUP-KEY-OCC-COUNT(DK-IDX) - 1.
055000       525-EXIT.
055100           EXIT.
055200
055300      ******************************************************
055400      * 530-CALC-TEMP-OUTLIERS - RULE 4.  CALLS CLMSTDV FOR  *
055500      * EACH ELEMENT'S MEAN/SAMPLE STD-DEV THEN RE-SCANS THE *
055600      * RETAINED-VALUE TABLE COMPARING EACH VALUE AGAINST    *
055700      * TEMP-OUTLIER-STD-DEV TIMES THAT STD-DEV.             *
055800      ******************************************************
055900       530-CALC-TEMP-OUTLIERS.
056000           MOVE ZERO TO QR-TEMP-OUTLIER-COUNT.
056100           MOVE "N" TO QR-TMAX-PRESENT, QR-TMIN-PRESENT.
056200           MOVE ZERO TO QR-TMAX-MIN QR-TMAX-MAX QR-TMAX-MEAN
056300                        QR-TMIN-MIN QR-TMIN-MAX QR-TMIN-MEAN.
056400
056500           IF TS-TMAX-COUNT NOT = 0
056600               MOVE "Y"           TO QR-TMAX-PRESENT
056700               MOVE TS-TMAX-MIN   TO QR-TMAX-MIN
056800               MOVE TS-TMAX-MAX   TO QR-TMAX-MAX
056900               COMPUTE QR-TMAX-MEAN ROUNDED =
057000                   TS-TMAX-SUM / TS-TMAX-COUNT
057100               MOVE TS-TMAX-COUNT TO STDV-VALUE-COUNT
057200               MOVE TS-TMAX-SUM   TO STDV-VALUE-SUM
057300               MOVE TS-TMAX-SUMSQ TO STDV-VALUE-SUMSQ
057400               CALL "CLMSTDV" USING STDV-CALC-AREA, RETURN-CD
057500               IF STDV-IS-COMPUTABLE
057600                   COMPUTE OUTLIER-THRESHOLD =
057700                       QC-OUTLIER-STD-DEV * STDV-STD-DEV
057800                   PERFORM 531-CHECK-ONE-TMAX-VALUE THRU 531-EXIT
057900                           VARYING TX-IDX FROM 1 BY 1
058000                           UNTIL TX-IDX > TS-TMAX-COUNT
058100               END-IF
058200           END-IF.
058300
058400           IF TS-TMIN-COUNT NOT = 0
058500               MOVE "Y"           TO QR-TMIN-PRESENT
058600               MOVE TS-TMIN-MIN   TO QR-TMIN-MIN
058700               MOVE TS-TMIN-MAX   TO QR-TMIN-MAX
058800               COMPUTE QR-TMIN-MEAN ROUNDED =
058900                   TS-TMIN-SUM / TS-TMIN-COUNT
059000               MOVE TS-TMIN-COUNT TO STDV-VALUE-COUNT
059100               MOVE TS-TMIN-SUM   TO STDV-VALUE-SUM
059200               MOVE TS-TMIN-SUMSQ TO STDV-VALUE-SUMSQ
059300               CALL "CLMSTDV" USING STDV-CALC-AREA, RETURN-CD
059400               IF STDV-IS-COMPUTABLE
059500                   COMPUTE OUTLIER-THRESHOLD =
059600                       QC-OUTLIER-STD-DEV * STDV-STD-DEV
059700                   PERFORM 532-CHECK-ONE-TMIN-VALUE THRU 532-EXIT
059800                           VARYING TN-IDX FROM 1 BY 1
059900                           UNTIL TN-IDX > TS-TMIN-COUNT
060000               END-IF
060100           END-IF.
060200
060300           IF TEMP-RANGE-IS-VALID
060400               MOVE "Y" TO QR-TEMP-RANGE-VALID
060500           ELSE
060600               MOVE "N" TO QR-TEMP-RANGE-VALID.
060700       530-EXIT.
060800           EXIT.
060900
061000       531-CHECK-ONE-TMAX-VALUE.
061100           COMPUTE ABS-DEVIATION =
061200               TMAX-VALUE-ENTRY(TX-IDX) - STDV-MEAN.
061300           IF ABS-DEVIATION < 0
061400               MULTIPLY ABS-DEVIATION BY -1 GIVING ABS-DEVIATION.
061500           IF ABS-DEVIATION > OUTLIER-THRESHOLD
061600               ADD 1 TO QR-TEMP-OUTLIER-COUNT.
061700       531-EXIT.
061800           EXIT.
061900
062000       532-CHECK-ONE-TMIN-VALUE.
062100           COMPUTE ABS-DEVIATION =
062200               TMIN-VALUE-ENTRY(TN-IDX) - STDV-MEAN.
062300           IF ABS-DEVIATION < 0
062400               MULTIPLY ABS-DEVIATION BY -1 GIVING ABS-DEVIATION.
062500           IF ABS-DEVIATION > OUTLIER-THRESHOLD
062600               ADD 1 TO QR-TEMP-OUTLIER-COUNT.
062700       532-EXIT.
062800           EXIT.
062900
063000      ******************************************************
063100      * 540-CALC-MISSING-DAYS - RULE 6.  CONVERTS THE        *
063200      * EARLIEST AND LATEST OBS-DATE SEEN TO AN ORDINAL DAY  *
063300      * NUMBER AND SUBTRACTS THE DISTINCT-DATE COUNT FROM    *
063400      * THE INCLUSIVE SPAN.  THE RESULT IS DISPLAY-ONLY -    *
063500      * THE QUALITY-REPORT LAYOUT HAS NO SLOT FOR IT.        *
063600      ******************************************************
063700       540-CALC-MISSING-DAYS.
063800           MOVE ZERO TO MISSING-DAY-COUNT.
063900           IF DISTINCT-DATE-USED NOT = 0
064000               MOVE EARLIEST-OBS-DATE(1:4)  TO DSW-YEAR
064100               MOVE EARLIEST-OBS-DATE(6:2)  TO DSW-MONTH
064200               MOVE EARLIEST-OBS-DATE(9:2)  TO DSW-DAY
064300               PERFORM 545-CALC-ORDINAL-DAY THRU 545-EXIT
064400               MOVE DSW-ORDINAL-DAY TO EARLIEST-ORDINAL-DAY
064500
064600               MOVE LATEST-OBS-DATE(1:4)    TO DSW-YEAR
064700               MOVE LATEST-OBS-DATE(6:2)    TO DSW-MONTH
064800               MOVE LATEST-OBS-DATE(9:2)    TO DSW-DAY
064900               PERFORM 545-CALC-ORDINAL-DAY THRU 545-EXIT
065000               MOVE DSW-ORDINAL-DAY TO LATEST-ORDINAL-DAY
065100
065200               COMPUTE DATE-SPAN-DAYS =
065300                   LATEST-ORDINAL-DAY - EARLIEST-ORDINAL-DAY + 1
065400               COMPUTE MISSING-DAY-COUNT =
065500                   DATE-SPAN-DAYS - DISTINCT-DATE-USED
065600               IF MISSING-DAY-COUNT < 0
065700                   MOVE ZERO TO MISSING-DAY-COUNT
065800               END-IF
065900           END-IF.
066000       540-EXIT.
066100           EXIT.
066200
066300      ******************************************************
066400      * 545-CALC-ORDINAL-DAY - DAY NUMBER RELATIVE TO A      *
066500      * FIXED EPOCH, MONOTONIC ACROSS YEAR BOUNDARIES.  NOT  *
066600      * A TRUE JULIAN DAY, JUST GOOD FOR TAKING A DIFFERENCE.*
066700      ******************************************************
066800       545-CALC-ORDINAL-DAY.
066900           COMPUTE DSW-YEAR-LESS-1 = DSW-YEAR - 1.
067000           DIVIDE DSW-YEAR-LESS-1 BY 4   GIVING DSW-LEAP-DIV-4.
067100           DIVIDE DSW-YEAR-LESS-1 BY 100 GIVING DSW-LEAP-DIV-100.
067200           DIVIDE DSW-YEAR-LESS-1 BY 400 GIVING DSW-LEAP-DIV-400.
067300           COMPUTE DSW-LEAP-DAYS =
067400               DSW-LEAP-DIV-4 - DSW-LEAP-DIV-100 + DSW-LEAP-DIV-400.
067500           COMPUTE DSW-ORDINAL-DAY =
067600               (DSW-YEAR * 365) + DSW-LEAP-DAYS +
067700               MONTH-CUM-DAYS-OF(DSW-MONTH) + DSW-DAY.
067800           IF DSW-MONTH > 2
067900               PERFORM 546-ADD-LEAP-DAY THRU 546-EXIT.
068000       545-EXIT.
068100           EXIT.
068200
068300       546-ADD-LEAP-DAY.
068400           DIVIDE DSW-YEAR BY 4   GIVING DSW-LEAP-DIV-4
068500                  REMAINDER DSW-LEAP-DIV-4.
068600           IF DSW-LEAP-DIV-4 = 0
068700               DIVIDE DSW-YEAR BY 100 GIVING DSW-LEAP-DIV-100
068800                      REMAINDER DSW-LEAP-DIV-100
068900               IF DSW-LEAP-DIV-100 NOT = 0
069000                   ADD 1 TO DSW-ORDINAL-DAY
069100               ELSE
069200                   DIVIDE DSW-YEAR BY 400 GIVING DSW-LEAP-DIV-400
069300                          REMAINDER DSW-LEAP-DIV-400
069400                   IF DSW-LEAP-DIV-400 = 0
069500                       ADD 1 TO DSW-ORDINAL-DAY
069600                   END-IF
069700               END-IF
069800           END-IF.
069900       546-EXIT.
070000           EXIT.
070100
070200       550-CALC-ZERO-PRCP-PCT.
070300           MOVE "N" TO QR-PRCP-PRESENT.
070400           MOVE ZERO TO QR-PRCP-MIN QR-PRCP-MAX QR-PRCP-MEAN
070500                        QR-PRCP-ZERO-PCT.
070600           MOVE PR-EXTREME-COUNT TO QR-PRCP-EXTREME-COUNT.
070700           IF PR-COUNT NOT = 0
070800               MOVE "Y"          TO QR-PRCP-PRESENT
070900               MOVE PR-MIN       TO QR-PRCP-MIN
071000               MOVE PR-MAX       TO QR-PRCP-MAX
071100               COMPUTE QR-PRCP-MEAN ROUNDED = PR-SUM / PR-COUNT
071200           END-IF.
071300           IF PR-TOTAL-COUNT NOT = 0
071400               COMPUTE QR-PRCP-ZERO-PCT ROUNDED =
071500                   100 * PR-ZERO-COUNT / PR-TOTAL-COUNT
071600           END-IF.
071700       550-EXIT.
071800           EXIT.
071900
072000      ******************************************************
072100      * 560-CALC-QUALITY-SCORE - RULE 11, FIVE WEIGHTED      *
072200      * SUB-SCORES CAPPED AT 100.                            *
072300      ******************************************************
072400       560-CALC-QUALITY-SCORE.
072500           MOVE ZERO TO SW-QUALITY-SCORE.
072600           IF RECORDS-READ = 0
072700               MOVE ZERO TO QR-QUALITY-SCORE
072800               GO TO 560-EXIT.
072900
073000           COMPUTE SW-COMPLETENESS-SCORE ROUNDED =
073100               30 * (1 - (QR-NULL-PCT / QC-MAX-NULL-PCT)).
073200           IF SW-COMPLETENESS-SCORE < 0
073300               MOVE ZERO TO SW-COMPLETENESS-SCORE.
073400
073500           IF TEMP-ELEMENT-RECORD-COUNT = 0
073600               MOVE ZERO TO SW-OUTLIER-PCT
073700           ELSE
073800               COMPUTE SW-OUTLIER-PCT ROUNDED =
073900                   100 * QR-TEMP-OUTLIER-COUNT /
074000                         TEMP-ELEMENT-RECORD-COUNT.
074100           COMPUTE SW-OUTLIER-SCORE ROUNDED =
074200               25 * (1 - (SW-OUTLIER-PCT / QC-MAX-OUTLIER-PCT)).
074300           IF SW-OUTLIER-SCORE < 0
074400               MOVE ZERO TO SW-OUTLIER-SCORE.
074500
074600           IF QR-TEMP-RANGE-IS-VALID
074700               MOVE 10 TO SW-RANGE-SCORE
074800           ELSE
074900               MOVE ZERO TO SW-RANGE-SCORE.
075000
075100           COMPUTE SW-COVERAGE-SCORE = 2 * QR-STATION-COUNT.
075200           IF SW-COVERAGE-SCORE > 25
075300               MOVE 25 TO SW-COVERAGE-SCORE.
075400
075500           MOVE 10 TO SW-SCHEMA-SCORE.
075600
075700           COMPUTE SW-QUALITY-SCORE =
075800               SW-COMPLETENESS-SCORE + SW-OUTLIER-SCORE +
075900               SW-RANGE-SCORE + SW-COVERAGE-SCORE + SW-SCHEMA-SCORE.
076000           IF SW-QUALITY-SCORE > 100
076100               MOVE 100 TO SW-QUALITY-SCORE.
076200           MOVE SW-QUALITY-SCORE TO QR-QUALITY-SCORE.
076300       560-EXIT.
076400           EXIT.
076500
076600       570-BUILD-QUALREC.
076700           MOVE SPACES TO QR-TIMESTAMP.
076800           STRING "20" DELIMITED BY SIZE
076900                  WS-RUN-DATE(1:2) DELIMITED BY SIZE
077000                  "-" DELIMITED BY SIZE
077100                  WS-RUN-DATE(3:2) DELIMITED BY SIZE
077200                  "-" DELIMITED BY SIZE
077300                  WS-RUN-DATE(5:2) DELIMITED BY SIZE
077400                  " " DELIMITED BY SIZE
077500                  WS-RUN-TIME(1:2) DELIMITED BY SIZE
077600                  ":" DELIMITED BY SIZE
077700                  WS-RUN-TIME(3:2) DELIMITED BY SIZE
077800                  ":" DELIMITED BY SIZE
077900                  WS-RUN-TIME(5:2) DELIMITED BY SIZE
078000             INTO QR-TIMESTAMP.
078100           MOVE RECORDS-READ TO QR-ROW-COUNT.
078200       570-EXIT.
078300           EXIT.
078400
078500       700-WRITE-QUALITY-REC.
078600           WRITE QUAL-OUT-REC FROM CLM-QUALITY-REPORT-REC.
078700       700-EXIT.
078800           EXIT.
078900
079000      ******************************************************
079100      * 750-WRITE-REPORT - PRINTABLE LABEL/VALUE FORM OF THE *
079200      * SAME METRICS, ONE LINE PER METRIC.                   *
079300      ******************************************************
079400       750-WRITE-REPORT.
079500           MOVE SPACES TO RPT-DETAIL-LINE.
079600           MOVE "CLIMATE DATA QUALITY REPORT" TO RPT-LABEL.
079700           WRITE SYSPRINT-REC FROM RPT-DETAIL-LINE.
079800
079900           MOVE "RUN TIMESTAMP"     TO RPT-LABEL.
080000           MOVE QR-TIMESTAMP        TO RPT-VALUE.
080100           WRITE SYSPRINT-REC FROM RPT-DETAIL-LINE.
080200
080300           MOVE "ROW COUNT"         TO RPT-LABEL.
080400           MOVE QR-ROW-COUNT        TO RPT-VALUE.
080500           WRITE SYSPRINT-REC FROM RPT-DETAIL-LINE.
080600
080700           MOVE "QUALITY SCORE"     TO RPT-LABEL.
080800           MOVE QR-QUALITY-SCORE    TO RPT-VALUE.
080900           WRITE SYSPRINT-REC FROM RPT-DETAIL-LINE.
081000
081100           MOVE "NULL PERCENT"      TO RPT-LABEL.
081200           MOVE QR-NULL-PCT         TO RPT-VALUE.
081300           WRITE SYSPRINT-REC FROM RPT-DETAIL-LINE.
081400
081500           MOVE "DUPLICATE COUNT"   TO RPT-LABEL.
081600           MOVE QR-DUPLICATE-COUNT  TO RPT-VALUE.
081700           WRITE SYSPRINT-REC FROM RPT-DETAIL-LINE.
081800
081900           MOVE "STATION COUNT"     TO RPT-LABEL.
082000           MOVE QR-STATION-COUNT    TO RPT-VALUE.
082100           WRITE SYSPRINT-REC FROM RPT-DETAIL-LINE.
082200
082300           MOVE "MISSING DAY COUNT" TO RPT-LABEL.
082400           MOVE MISSING-DAY-COUNT   TO RPT-VALUE.
082500           WRITE SYSPRINT-REC FROM RPT-DETAIL-LINE.
082600
082700           MOVE "TMAX MEAN"         TO RPT-LABEL.
082800           MOVE QR-TMAX-MEAN        TO RPT-VALUE.
082900           WRITE SYSPRINT-REC FROM RPT-DETAIL-LINE.
083000
083100           MOVE "TMIN MEAN"         TO RPT-LABEL.
083200           MOVE QR-TMIN-MEAN        TO RPT-VALUE.
083300           WRITE SYSPRINT-REC FROM RPT-DETAIL-LINE.
083400
083500           MOVE "TEMP OUTLIER COUNT" TO RPT-LABEL.
083600           MOVE QR-TEMP-OUTLIER-COUNT TO RPT-VALUE.
083700           WRITE SYSPRINT-REC FROM RPT-DETAIL-LINE.
083800
083900           MOVE "PRCP MEAN"         TO RPT-LABEL.
084000           MOVE QR-PRCP-MEAN        TO RPT-VALUE.
084100           WRITE SYSPRINT-REC FROM RPT-DETAIL-LINE.
084200
084300           MOVE "PRCP ZERO PERCENT" TO RPT-LABEL.
084400           MOVE QR-PRCP-ZERO-PCT    TO RPT-VALUE.
084500           WRITE SYSPRINT-REC FROM RPT-DETAIL-LINE.
084600
084700           MOVE "PRCP EXTREME COUNT" TO RPT-LABEL.
084800           MOVE QR-PRCP-EXTREME-COUNT TO RPT-VALUE.
084900           WRITE SYSPRINT-REC FROM RPT-DETAIL-LINE.
085000       750-EXIT.
085100           EXIT.
085200
085300      ******************************************************
085400      * 800-OPEN-FILES - THE PROCESSED-IN DD COMES FROM     *
085500      * THE CLMEDIT STEP AHEAD OF THIS ONE.  A BAD OPEN     *
085600      * HERE MEANS THE JOB STREAM ITSELF IS BROKEN (WRONG   *
085700      * DD, STEP NOT RUN) - NOT A DATA PROBLEM - SO IT      *
085800      * ABENDS RATHER THAN FALLING THROUGH TO AN EMPTY-FILE *
085900      * QUALITY REPORT.                                     *
086000      ******************************************************
086100       800-OPEN-FILES.
086200           MOVE "800-OPEN-FILES" TO PARA-NAME.
086300           OPEN INPUT  PROCESSED-IN.
086400           IF NOT CODE-OK
086500               MOVE "PROCESSED-IN OPEN FAILED" TO ABEND-REASON
086600               MOVE "00"                       TO EXPECTED-VAL
086700               MOVE OFCODE                      TO ACTUAL-VAL
086800               GO TO 1000-ABEND-RTN.
086900           OPEN OUTPUT QUALITY-REPORT-OUT, SYSPRINT, SYSOUT.
087000           IF NOT CODE-OK
087100               MOVE "QUALITY-REPORT-OUT OPEN FAILED" TO ABEND-REASON
087200               MOVE "00"                             TO EXPECTED-VAL
087300               MOVE OFCODE                            TO ACTUAL-VAL
087400               GO TO 1000-ABEND-RTN.
087500       800-EXIT.
087600           EXIT.
087700
087800       850-CLOSE-FILES.
087900           MOVE "850-CLOSE-FILES" TO PARA-NAME.
088000           CLOSE PROCESSED-IN, QUALITY-REPORT-OUT, SYSPRINT, SYSOUT.
088100       850-EXIT.
088200           EXIT.
088300
088400       900-READ-PROCESSED.
088500           READ PROCESSED-IN INTO CLM-OBSERVATION-REC
088600               AT END MOVE "N" TO MORE-DATA-SW
088700               GO TO 900-EXIT
088800           END-READ.
088900           ADD 1 TO RECORDS-READ.
089000       900-EXIT.
089100           EXIT.
089200
089300       999-CLEANUP.
089400           MOVE "999-CLEANUP" TO PARA-NAME.
089500           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
089600           DISPLAY "** RECORDS READ **".
089700           DISPLAY RECORDS-READ.
089800           DISPLAY "** QUALITY SCORE **".
089900           DISPLAY QR-QUALITY-SCORE.
090000           DISPLAY "******** NORMAL END OF JOB CLMQUAL ********".
090100       999-EXIT.
090200           EXIT.
090300
090400       1000-ABEND-RTN.
090500           WRITE SYSOUT-REC FROM ABEND-REC.
090600           DISPLAY "*** ABNORMAL END OF JOB - CLMQUAL ***"
090700               UPON CONSOLE.
090800           DISPLAY ABEND-REASON.
090900           CLOSE PROCESSED-IN, QUALITY-REPORT-OUT, SYSPRINT, SYSOUT.
091000           DIVIDE ZERO-VAL INTO ONE-VAL.
