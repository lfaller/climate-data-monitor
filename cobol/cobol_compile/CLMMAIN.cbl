000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  CLMMAIN.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEV CENTER.
000500       DATE-WRITTEN. 01/01/08.
000600       DATE-COMPILED. 01/01/08.
000700       SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE FINAL STEP OF THE CLIMATE MONITOR DAILY
001300*          RUN.  CLMEDIT AND CLMQUAL RUN AHEAD OF IT AS THEIR OWN
001400*          JOB STEPS (SEE THE CLMOBS PROC) - THIS PROGRAM DOES
001500*          NOT CALL EITHER ONE.  IT SIMPLY TRIES TO READ THE ONE
001600*          QUALITY-REPORT RECORD THAT CLMQUAL LEAVES BEHIND AND
001700*          PRINTS THE PIPELINE STATUS REPORT FROM WHAT IT FINDS.
001800*
001900*          IF CLMEDIT ABENDED ON A BAD RECORD (SEE ITS OWN
002000*          1000-ABEND-RTN) THE JOB'S COND= PARAMETERS SKIP THE
002100*          CLMQUAL STEP, SO THE QUALITY-REPORT FILE COMES INTO
002200*          THIS STEP EMPTY.  AN EMPTY FILE IS THIS PROGRAM'S ONLY
002300*          SIGNAL THAT THE RUN FAILED - IT HAS NO OTHER WAY TO
002400*          SEE INTO THE EARLIER STEPS.  THE OPERATOR STILL NEEDS
002500*          THE EDIT STEP'S OWN SYSOUT TO SEE WHICH RULE FAILED.
002600*
002700******************************************************************
002800*
002900*        INPUT FILE                -   CLMOBS.QUALRPT
003000*
003100*        REPORT FILE PRODUCED      -   SYSPRINT / STATUS-REPORT
003200*
003300******************************************************************
003400*     CHANGES:
003500*     01/01/08 JS  -     ORIGINAL PROGRAM (AS DALYUPDT, PATIENT
003600*                        DAILY CHARGE UPDATE DRIVER).
003700*     19/01/12 JRS - .01 REWORKED AS THE CLIMATE MONITOR PIPELINE
003800*                        STATUS STEP (CLMMAIN).
003900*     06/08/14 JRS - .02 DROPPED THE VSAM MASTER UPDATE LOGIC -
004000*                        THIS STEP ONLY READS AND REPORTS.
004100*     15/02/17 GRT - .03 REPORT LAYOUT MATCHES THE PROJECT'S
004200*                        FIXED STATUS-REPORT FORMAT, REQUEST
004300*                        CDM-0128.
004400*     29/11/98 KMP - .04 Y2K REVIEW - TIMESTAMP BUILT FROM A
004500*                        FULL 4-DIGIT YEAR, NO CHANGE REQUIRED.
004600*     14/10/25 VBC - .05 TAKEN FROM DALYUPDT, RENAMED CLMMAIN.
004700*
004800       ENVIRONMENT DIVISION.
004900       CONFIGURATION SECTION.
005000       SOURCE-COMPUTER. IBM-390.
005100       OBJECT-COMPUTER. IBM-390.
005200       SPECIAL-NAMES.
005300           C01 IS TOP-OF-FORM.
005400       INPUT-OUTPUT SECTION.
005500       FILE-CONTROL.
005600           SELECT QUALITY-REPORT-IN
005700           ASSIGN TO UT-S-QUALIN
005800             ACCESS MODE IS SEQUENTIAL
005900             FILE STATUS IS OFCODE.
006000
006100           SELECT SYSPRINT
006200           ASSIGN TO UT-S-SYSPRINT
006300             ORGANIZATION IS SEQUENTIAL.
006400
006500           SELECT STATUS-REPORT
006600           ASSIGN TO UT-S-STATOUT
006700             ORGANIZATION IS SEQUENTIAL.
006800
006900       DATA DIVISION.
007000       FILE SECTION.
007100       FD  QUALITY-REPORT-IN
007200           RECORDING MODE IS F
007300           LABEL RECORDS ARE STANDARD
007400           RECORD CONTAINS 145 CHARACTERS
007500           BLOCK CONTAINS 0 RECORDS
007600           DATA RECORD IS QUAL-IN-REC.
007700       01  QUAL-IN-REC                PIC X(145).
007800
007900       FD  SYSPRINT
008000           RECORDING MODE IS F
008100           LABEL RECORDS ARE STANDARD
008200           RECORD CONTAINS 80 CHARACTERS
008300           BLOCK CONTAINS 0 RECORDS
008400           DATA RECORD IS SYSPRINT-REC.
008500       01  SYSPRINT-REC               PIC X(80).
008600
008700       FD  STATUS-REPORT
008800           RECORDING MODE IS F
008900           LABEL RECORDS ARE STANDARD
009000           RECORD CONTAINS 80 CHARACTERS
009100           BLOCK CONTAINS 0 RECORDS
009200           DATA RECORD IS STAT-REC.
009300       01  STAT-REC                   PIC X(80).
009400
009500       WORKING-STORAGE SECTION.
009600       01  FILE-STATUS-CODES.
009700           05  OFCODE                  PIC X(2).
009800               88 CODE-OK                  VALUE "00".
009900           05  FILLER                  PIC X(3).
010000
010100       COPY QUALREC.
010200
010300       01  RPT-LINE                   PIC X(80) VALUE SPACES.
010400
010500       01  RPT-BORDER-VALUES.
010600           05  FILLER                  PIC X(60)
010700               VALUE ALL "=".
010800       01  RPT-BORDER REDEFINES RPT-BORDER-VALUES.
010900           05  RPT-BORDER-TEXT         PIC X(60).
011000
011100       01  RPT-CONSTANT-TEXT.
011200           05  RPT-TITLE-TEXT          PIC X(50)
011300               VALUE "CLIMATE DATA MONITOR - PIPELINE EXECUTION REPORT".
011400           05  RPT-DATA-FILE-NAME      PIC X(20)
011500               VALUE "CLMOBS.PROCOUT".
011600           05  FILLER                  PIC X(10) VALUE SPACES.
011700
011800       01  RUN-STATUS-WORK.
011900           05  RUN-STATUS-SW           PIC X(1) VALUE "F".
012000               88  RUN-STATUS-SUCCESS      VALUE "S".
012100               88  RUN-STATUS-FAILED       VALUE "F".
012200           05  RUN-STATUS-TEXT REDEFINES RUN-STATUS-SW PIC X(1).
012300           05  FILLER                  PIC X(1) VALUE SPACES.
012400
012500       01  MISC-WS-FLDS.
012600           05  PARA-NAME               PIC X(30) VALUE SPACES.
012700           05  WS-RUN-DATE             PIC 9(6).
012800           05  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE.
012900               10  WS-RUN-DATE-YY          PIC 9(2).
013000               10  WS-RUN-DATE-MM          PIC 9(2).
013100               10  WS-RUN-DATE-DD          PIC 9(2).
013200           05  WS-RUN-TIME             PIC 9(6).
013300           05  WS-RUN-TIMESTAMP        PIC X(19).
013400           05  WS-EDIT-NUM             PIC ZZZ9.
013500           05  FILLER                  PIC X(4) VALUE SPACES.
013600
013700       01  FLAGS-AND-SWITCHES.
013800           05  MORE-DATA-SW            PIC X(1) VALUE "Y".
013900               88  NO-MORE-DATA            VALUE "N".
014000           05  FILLER                  PIC X(1) VALUE SPACES.
014100
014200       PROCEDURE DIVISION.
014300           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014400           PERFORM 100-MAINLINE THRU 100-EXIT.
014500           PERFORM 999-CLEANUP THRU 999-EXIT.
014600           IF RUN-STATUS-SUCCESS
014700               MOVE +0 TO RETURN-CODE
014800           ELSE
014900               MOVE +16 TO RETURN-CODE.
015000           GOBACK.
015100
015200       000-HOUSEKEEPING.
015300           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015400           DISPLAY "******** BEGIN JOB CLMMAIN ********".
015500           ACCEPT WS-RUN-DATE FROM DATE.
015600           ACCEPT WS-RUN-TIME FROM TIME.
015700           PERFORM 850-BUILD-TIMESTAMP THRU 850-EXIT.
015800           OPEN INPUT  QUALITY-REPORT-IN.
015900           OPEN OUTPUT SYSPRINT, STATUS-REPORT.
016000           PERFORM 900-READ-QUALREC THRU 900-EXIT.
016100       000-EXIT.
016200           EXIT.
016300
016400       100-MAINLINE.
016500           MOVE "100-MAINLINE" TO PARA-NAME.
016600           IF NO-MORE-DATA
016700               SET RUN-STATUS-FAILED TO TRUE
016800               PERFORM 300-BUILD-FAILURE-REPORT THRU 300-EXIT
016900           ELSE
017000               SET RUN-STATUS-SUCCESS TO TRUE
017100               PERFORM 200-BUILD-SUCCESS-REPORT THRU 200-EXIT.
017200       100-EXIT.
017300           EXIT.
017400
017500      ******************************************************
017600      * 200-BUILD-SUCCESS-REPORT - QUALITY-REPORT RECORD     *
017700      * WAS FOUND, SO CLMEDIT AND CLMQUAL BOTH RAN CLEAN.    *
017800      ******************************************************
017900       200-BUILD-SUCCESS-REPORT.
018000           PERFORM 700-WRITE-BANNER THRU 700-EXIT.
018100
018200           MOVE SPACES TO RPT-LINE.
018300           STRING "Status: SUCCESS" DELIMITED BY SIZE
018400               INTO RPT-LINE.
018500           PERFORM 710-WRITE-LINE THRU 710-EXIT.
018600
018700           MOVE SPACES TO RPT-LINE.
018800           STRING "Timestamp: " DELIMITED BY SIZE
018900                  WS-RUN-TIMESTAMP DELIMITED BY SIZE
019000               INTO RPT-LINE.
019100           PERFORM 710-WRITE-LINE THRU 710-EXIT.
019200
019300           MOVE SPACES TO RPT-LINE.
019400           STRING "Data File: " DELIMITED BY SIZE
019500                  RPT-DATA-FILE-NAME DELIMITED BY SIZE
019600               INTO RPT-LINE.
019700           PERFORM 710-WRITE-LINE THRU 710-EXIT.
019800
019900           MOVE SPACES TO RPT-LINE.
020000           PERFORM 710-WRITE-LINE THRU 710-EXIT.
020100
020200           MOVE SPACES TO RPT-LINE.
020300           STRING "Quality Metrics:" DELIMITED BY SIZE
020400               INTO RPT-LINE.
020500           PERFORM 710-WRITE-LINE THRU 710-EXIT.
020600
020700           MOVE SPACES TO RPT-LINE.
020800           MOVE QR-QUALITY-SCORE TO WS-EDIT-NUM.
020900           STRING "  Quality Score: " DELIMITED BY SIZE
021000                  WS-EDIT-NUM DELIMITED BY SIZE
021100                  "/100" DELIMITED BY SIZE
021200               INTO RPT-LINE.
021300           PERFORM 710-WRITE-LINE THRU 710-EXIT.
021400
021500           MOVE SPACES TO RPT-LINE.
021600           MOVE QR-ROW-COUNT TO WS-EDIT-NUM.
021700           STRING "  Rows: " DELIMITED BY SIZE
021800                  WS-EDIT-NUM DELIMITED BY SIZE
021900               INTO RPT-LINE.
022000           PERFORM 710-WRITE-LINE THRU 710-EXIT.
022100
022200           MOVE SPACES TO RPT-LINE.
022300           STRING "  Null %: " DELIMITED BY SIZE
022400                  QR-NULL-PCT DELIMITED BY SIZE
022500                  "%" DELIMITED BY SIZE
022600               INTO RPT-LINE.
022700           PERFORM 710-WRITE-LINE THRU 710-EXIT.
022800
022900           MOVE SPACES TO RPT-LINE.
023000           MOVE QR-STATION-COUNT TO WS-EDIT-NUM.
023100           STRING "  Stations: " DELIMITED BY SIZE
023200                  WS-EDIT-NUM DELIMITED BY SIZE
023300               INTO RPT-LINE.
023400           PERFORM 710-WRITE-LINE THRU 710-EXIT.
023500
023600           PERFORM 720-WRITE-TRAILER THRU 720-EXIT.
023700       200-EXIT.
023800           EXIT.
023900
024000      ******************************************************
024100      * 300-BUILD-FAILURE-REPORT - NO QUALITY-REPORT RECORD  *
024200      * WAS FOUND.  THE EDIT STEP'S OWN SYSOUT HAS THE       *
024300      * DETAIL - ALL THIS STEP KNOWS IS THAT THE PIPELINE    *
024400      * DID NOT REACH THE QUALITY-CHECKER STEP.              *
024500      ******************************************************
024600       300-BUILD-FAILURE-REPORT.
024700           PERFORM 700-WRITE-BANNER THRU 700-EXIT.
024800
024900           MOVE SPACES TO RPT-LINE.
025000           STRING "Status: FAILED" DELIMITED BY SIZE
025100               INTO RPT-LINE.
025200           PERFORM 710-WRITE-LINE THRU 710-EXIT.
025300
025400           MOVE SPACES TO RPT-LINE.
025500           STRING "Timestamp: " DELIMITED BY SIZE
025600                  WS-RUN-TIMESTAMP DELIMITED BY SIZE
025700               INTO RPT-LINE.
025800           PERFORM 710-WRITE-LINE THRU 710-EXIT.
025900
026000           MOVE SPACES TO RPT-LINE.
026100           STRING "Data File: " DELIMITED BY SIZE
026200                  RPT-DATA-FILE-NAME DELIMITED BY SIZE
026300               INTO RPT-LINE.
026400           PERFORM 710-WRITE-LINE THRU 710-EXIT.
026500
026600           MOVE SPACES TO RPT-LINE.
026700           PERFORM 710-WRITE-LINE THRU 710-EXIT.
026800
026900           MOVE SPACES TO RPT-LINE.
027000           STRING "Errors:" DELIMITED BY SIZE
027100               INTO RPT-LINE.
027200           PERFORM 710-WRITE-LINE THRU 710-EXIT.
027300
027400           MOVE SPACES TO RPT-LINE.
027500           STRING "  - VALIDATION OR QUALITY STEP DID NOT " DELIMITED
027600               BY SIZE
027700                  "COMPLETE - SEE EDIT STEP SYSOUT" DELIMITED BY SIZE
027800               INTO RPT-LINE.
027900           PERFORM 710-WRITE-LINE THRU 710-EXIT.
028000
028100           PERFORM 720-WRITE-TRAILER THRU 720-EXIT.
028200       300-EXIT.
028300           EXIT.
028400
028500       700-WRITE-BANNER.
028600           MOVE RPT-BORDER-TEXT TO RPT-LINE(1:60).
028700           PERFORM 710-WRITE-LINE THRU 710-EXIT.
028800           MOVE SPACES TO RPT-LINE.
028900           MOVE RPT-TITLE-TEXT TO RPT-LINE(1:50).
029000           PERFORM 710-WRITE-LINE THRU 710-EXIT.
029100           MOVE RPT-BORDER-TEXT TO RPT-LINE(1:60).
029200           PERFORM 710-WRITE-LINE THRU 710-EXIT.
029300       700-EXIT.
029400           EXIT.
029500
029600       710-WRITE-LINE.
029700           WRITE SYSPRINT-REC FROM RPT-LINE.
029800           WRITE STAT-REC FROM RPT-LINE.
029900       710-EXIT.
030000           EXIT.
030100
030200       720-WRITE-TRAILER.
030300           MOVE SPACES TO RPT-LINE.
030400           MOVE RPT-BORDER-TEXT TO RPT-LINE(1:60).
030500           PERFORM 710-WRITE-LINE THRU 710-EXIT.
030600       720-EXIT.
030700           EXIT.
030800
030900      ******************************************************
031000      * 850-BUILD-TIMESTAMP - "YYYY-MM-DD HH:MM:SS" FROM THE *
031100      * SYSTEM DATE AND TIME.                                *
031200      ******************************************************
031300       850-BUILD-TIMESTAMP.
031400           MOVE SPACES TO WS-RUN-TIMESTAMP.
031500           STRING "20" DELIMITED BY SIZE
031600                  WS-RUN-DATE(1:2) DELIMITED BY SIZE
031700                  "-" DELIMITED BY SIZE
031800                  WS-RUN-DATE(3:2) DELIMITED BY SIZE
031900                  "-" DELIMITED BY SIZE
032000                  WS-RUN-DATE(5:2) DELIMITED BY SIZE
032100                  " " DELIMITED BY SIZE
032200                  WS-RUN-TIME(1:2) DELIMITED BY SIZE
032300                  ":" DELIMITED BY SIZE
032400                  WS-RUN-TIME(3:2) DELIMITED BY SIZE
032500                  ":" DELIMITED BY SIZE
032600                  WS-RUN-TIME(5:2) DELIMITED BY SIZE
032700             INTO WS-RUN-TIMESTAMP.
032800       850-EXIT.
032900           EXIT.
033000
033100       900-READ-QUALREC.
033200           READ QUALITY-REPORT-IN INTO CLM-QUALITY-REPORT-REC
033300               AT END MOVE "N" TO MORE-DATA-SW
033400           END-READ.
033500       900-EXIT.
033600           EXIT.
033700
033800       999-CLEANUP.
033900           MOVE "999-CLEANUP" TO PARA-NAME.
034000           CLOSE QUALITY-REPORT-IN, SYSPRINT, STATUS-REPORT.
034100           DISPLAY "******** NORMAL END OF JOB CLMMAIN ********".
034200       999-EXIT.
034300           EXIT.
