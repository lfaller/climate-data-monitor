000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  CLMEDIT.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEV CENTER.
000500       DATE-WRITTEN. 04/11/09.
000600       DATE-COMPILED. 04/11/09.
000700       SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY CLIMATE OBSERVATION FILE
001300*          RECEIVED FROM THE STATION NETWORK FEED.
001400*
001500*          IT CONTAINS ONE RECORD PER STATION, PER DATE, PER
001600*          MEASURED ELEMENT (TMAX, TMIN, PRCP AND SO ON).
001700*
001800*          THE PROGRAM EDITS EACH RECORD AGAINST THE REQUIRED-
001900*          FIELD, DATE-FORMAT, ELEMENT-CODE AND NUMERIC-VALUE
002000*          RULES.  UNLIKE THE OLD PATIENT-CHARGES EDIT THIS RUN
002100*          DOES NOT SIDE-FILE BAD RECORDS - THE FEED IS TRUSTED
002200*          TO BE CLEAN, SO THE FIRST RECORD THAT FAILS AN EDIT
002300*          ABENDS THE WHOLE STEP RATHER THAN BEING WRITTEN AWAY
002400*          TO AN ERROR FILE.  SEE 1000-ABEND-RTN.
002500*
002600*          RECORDS THAT PASS EDIT ARE THEN RUN THROUGH THE
002700*          OPTIONAL STATION / ELEMENT / DATE-RANGE FILTERS (SEE
002800*          400-APPLY-FILTERS) AND WRITTEN, UNCHANGED, TO THE
002900*          PROCESSED OUTPUT FILE FOR CLMQUAL.
003000*
003100******************************************************************
003200*
003300*        INPUT FILE               -   CLMOBS.OBSDAILY
003400*
003500*        OUTPUT FILE PRODUCED     -   CLMOBS.PROCOUT
003600*
003700*        DUMP FILE                -   SYSOUT
003800*
003900******************************************************************
004000*     CHANGES:
004100*     04/11/09 JRS -     ORIGINAL PROGRAM (AS DALYEDIT, PATIENT
004200*                        DAILY CHARGES EDIT).
004300*     17/03/12 JRS - .01 REWORKED FOR THE CLIMATE MONITOR PROJECT
004400*                        AS THE OBSERVATION-FILE EDIT (CLMEDIT).
004500*     02/09/13 JRS - .02 DROPPED VSAM MASTER LOOKUP AND ERROR
004600*                        SIDE-FILE, RUN NOW ABENDS ON FIRST BAD
004700*                        RECORD PER THE PROJECT'S EDIT STANDARD.
004800*     19/05/15 GRT - .03 ADDED OPTIONAL STATION/ELEMENT/DATE
004900*                        FILTER TABLES, REQUEST CDM-0091.
005000*     11/08/17 GRT - .04 CALL TO CLMDATE REPLACES IN-LINE MM/DD
005100*                        RANGE CHECKING FOR OBS-DATE.
005200*     29/11/98 KMP - .05 Y2K REVIEW - OBS-DATE CARRIES A FULL
005300*                        4-DIGIT YEAR, NO CHANGE REQUIRED.
005400*     14/10/25 VBC - .06 TAKEN FROM DALYEDIT, RENAMED CLMEDIT.
005500*
005600       ENVIRONMENT DIVISION.
005700       CONFIGURATION SECTION.
005800       SOURCE-COMPUTER. IBM-390.
005900       OBJECT-COMPUTER. IBM-390.
006000       SPECIAL-NAMES.
006100           C01 IS TOP-OF-FORM.
006200       INPUT-OUTPUT SECTION.
006300       FILE-CONTROL.
006400           SELECT SYSOUT
006500           ASSIGN TO UT-S-SYSOUT
006600             ORGANIZATION IS SEQUENTIAL.
006700
006800           SELECT OBSERVATION-IN
006900           ASSIGN TO UT-S-OBSIN
007000             ACCESS MODE IS SEQUENTIAL
007100             FILE STATUS IS OFCODE.
007200
007300           SELECT PROCESSED-OUT
007400           ASSIGN TO UT-S-PROCOUT
007500             ACCESS MODE IS SEQUENTIAL
007600             FILE STATUS IS OFCODE.
007700
007800       DATA DIVISION.
007900       FILE SECTION.
008000       FD  SYSOUT
008100           RECORDING MODE IS F
008200           LABEL RECORDS ARE STANDARD
008300           RECORD CONTAINS 130 CHARACTERS
008400           BLOCK CONTAINS 0 RECORDS
008500           DATA RECORD IS SYSOUT-REC.
008600       01  SYSOUT-REC                 PIC X(130).
008700
008800******* ONE RECORD PER STATION/DATE/ELEMENT COMBINATION, RECEIVED
008900******* FROM THE STATION NETWORK FEED IN NO PARTICULAR ORDER
009000       FD  OBSERVATION-IN
009100           RECORDING MODE IS F
009200           LABEL RECORDS ARE STANDARD
009300           RECORD CONTAINS 50 CHARACTERS
009400           BLOCK CONTAINS 0 RECORDS
009500           DATA RECORD IS OBS-IN-REC.
009600       01  OBS-IN-REC                 PIC X(50).
009700
009800******* RECORDS THAT PASSED EDIT AND THE OPTIONAL FILTERS, IN THE
009900******* SAME LAYOUT AS THE INPUT - CONSUMED BY CLMQUAL
010000       FD  PROCESSED-OUT
010100           RECORDING MODE IS F
010200           LABEL RECORDS ARE STANDARD
010300           RECORD CONTAINS 50 CHARACTERS
010400           BLOCK CONTAINS 0 RECORDS
010500           DATA RECORD IS OBS-OUT-REC.
010600       01  OBS-OUT-REC                PIC X(50).
010700
010800       WORKING-STORAGE SECTION.
010900       01  FILE-STATUS-CODES.
011000           05  OFCODE                  PIC X(2).
011100               88 CODE-OK                  VALUE "00".
011200
011300       COPY OBSREC.
011400
011500      ****************************************************
011600      * OPTIONAL RUN FILTERS - REQUEST CDM-0091.  A BLANK *
011700      * FIRST TABLE ENTRY OR BLANK DATE MEANS THAT FILTER *
011800      * IS NOT ACTIVE FOR THIS RUN.  LOADED HERE AS       *
011900      * WORKING-STORAGE VALUES RATHER THAN A CONTROL CARD *
012000      * UNTIL THE PARM READER IS BUILT.                   *
012100      ****************************************************
012200       01  FILTER-STATION-TABLE-VALUES.
012300           05  FILLER                  PIC X(11) VALUE SPACES.
012400           05  FILLER                  PIC X(11) VALUE SPACES.
012500           05  FILLER                  PIC X(11) VALUE SPACES.
012600           05  FILLER                  PIC X(11) VALUE SPACES.
012700           05  FILLER                  PIC X(11) VALUE SPACES.
012800       01  FILTER-STATION-TABLE REDEFINES
012900                   FILTER-STATION-TABLE-VALUES.
013000           05  FILTER-STATION-ENTRY    PIC X(11) OCCURS 5 TIMES
013100                                       INDEXED BY FS-IDX.
013200
013300       01  FILTER-ELEMENT-TABLE-VALUES.
013400           05  FILLER                  PIC X(4) VALUE SPACES.
013500           05  FILLER                  PIC X(4) VALUE SPACES.
013600           05  FILLER                  PIC X(4) VALUE SPACES.
013700       01  FILTER-ELEMENT-TABLE REDEFINES
013800                   FILTER-ELEMENT-TABLE-VALUES.
013900           05  FILTER-ELEMENT-ENTRY    PIC X(4) OCCURS 3 TIMES
014000                                       INDEXED BY FE-IDX.
014100
014200       01  FILTER-DATE-RANGE.
014300           05  FILTER-DATE-FROM        PIC X(10) VALUE SPACES.
014400           05  FILTER-DATE-TO          PIC X(10) VALUE SPACES.
014500           05  FILLER                  PIC X(4)  VALUE SPACES.
014600
014700       01  WS-DATE-TEXT                PIC X(10).
014800       01  WS-DATE-TEXT-BROKEN REDEFINES WS-DATE-TEXT.
014900           05  WS-DATE-YYYY            PIC X(4).
015000           05  FILLER                  PIC X(1).
015100           05  WS-DATE-MM              PIC X(2).
015200           05  FILLER                  PIC X(1).
015300           05  WS-DATE-DD              PIC X(2).
015400
015500       01  COUNTERS-AND-ACCUMULATORS.
015600           05  RECORDS-READ            PIC 9(9) COMP.
015700           05  RECORDS-WRITTEN         PIC 9(9) COMP.
015800           05  RECORDS-FILTERED-OUT    PIC 9(9) COMP.
015900           05  FILLER                  PIC X(4).
016000
016100       01  MISC-WS-FLDS.
016200           05  RETURN-CD               PIC S9(4) COMP VALUE ZERO.
016300           05  PARA-NAME               PIC X(30) VALUE SPACES.
016400
016500       01  FLAGS-AND-SWITCHES.
016600           05  MORE-DATA-SW            PIC X(1) VALUE "Y".
016700               88  NO-MORE-DATA            VALUE "N".
016800           05  RECORD-ACCEPT-SW        PIC X(1) VALUE "Y".
016900               88  RECORD-IS-ACCEPTED      VALUE "Y".
017000               88  RECORD-IS-REJECTED      VALUE "N".
017100           05  STATION-FILTER-ACTIVE-SW PIC X(1) VALUE "N".
017200               88  STATION-FILTER-IS-ACTIVE VALUE "Y".
017300           05  ELEMENT-FILTER-ACTIVE-SW PIC X(1) VALUE "N".
017400               88  ELEMENT-FILTER-IS-ACTIVE VALUE "Y".
017500           05  DATE-FILTER-ACTIVE-SW   PIC X(1) VALUE "N".
017600               88  DATE-FILTER-IS-ACTIVE     VALUE "Y".
017700           05  TABLE-MATCH-SW          PIC X(1) VALUE "N".
017800               88  TABLE-ENTRY-MATCHED     VALUE "Y".
017900
018000       COPY CLMABEND.
018100
018200       PROCEDURE DIVISION.
018300           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018400           PERFORM 100-MAINLINE THRU 100-EXIT
018500                   UNTIL NO-MORE-DATA.
018600           PERFORM 999-CLEANUP THRU 999-EXIT.
018700           MOVE +0 TO RETURN-CODE.
018800           GOBACK.
018900
019000      ******************************************************
019100      * 000-HOUSEKEEPING - OPEN FILES, PRIME THE READ, SET  *
019200      * UP WHICHEVER OF THE OPTIONAL FILTERS HAVE A NON-    *
019300      * BLANK FIRST TABLE ENTRY / DATE.                     *
019400      ******************************************************
019500       000-HOUSEKEEPING.
019600           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019700           DISPLAY "******** BEGIN JOB CLMEDIT ********".
019800           INITIALIZE COUNTERS-AND-ACCUMULATORS.
019900           PERFORM 800-OPEN-FILES THRU 800-EXIT.
020000
020100           IF FILTER-STATION-ENTRY(1) NOT = SPACES
020200               SET STATION-FILTER-IS-ACTIVE TO TRUE.
020300           IF FILTER-ELEMENT-ENTRY(1) NOT = SPACES
020400               SET ELEMENT-FILTER-IS-ACTIVE TO TRUE.
020500           IF FILTER-DATE-FROM NOT = SPACES
020600               SET DATE-FILTER-IS-ACTIVE TO TRUE.
020700
020800           PERFORM 900-READ-OBSERVATION-IN THRU 900-EXIT.
020900           IF NO-MORE-DATA
021000               MOVE "EMPTY OBSERVATION INPUT FILE" TO ABEND-REASON
021100               GO TO 1000-ABEND-RTN.
021200       000-EXIT.
021300           EXIT.
021400
021500      ******************************************************
021600      * 100-MAINLINE - EDIT THE RECORD (FATAL ON FAILURE),  *
021700      * THEN RUN IT PAST THE OPTIONAL FILTERS AND WRITE IT  *
021800      * IF IT SURVIVES BOTH.                                *
021900      ******************************************************
022000       100-MAINLINE.
022100           MOVE "100-MAINLINE" TO PARA-NAME.
022200           PERFORM 300-FIELD-EDITS THRU 300-EXIT.
022300           SET RECORD-IS-ACCEPTED TO TRUE.
022400           PERFORM 400-APPLY-FILTERS THRU 400-EXIT.
022500           IF RECORD-IS-ACCEPTED
022600               PERFORM 700-WRITE-PROCESSED THRU 700-EXIT
022700           ELSE
022800               ADD 1 TO RECORDS-FILTERED-OUT.
022900           PERFORM 900-READ-OBSERVATION-IN THRU 900-EXIT.
023000       100-EXIT.
023100           EXIT.
023200
023300      ******************************************************
023400      * 300-FIELD-EDITS - VALIDATOR RULES 1 THROUGH 5.      *
023500      * ANY FAILURE HERE IS FATAL FOR THE WHOLE STEP - THE  *
023600      * FEED IS TRUSTED TO BE CLEAN AND A BAD RECORD MEANS  *
023700      * THE UPSTREAM EXTRACT IS SUSPECT, NOT JUST ONE ROW.  *
023800      ******************************************************
023900       300-FIELD-EDITS.
024000           MOVE "300-FIELD-EDITS" TO PARA-NAME.
024100
024200      ***  RULE 5 - STATION ID MUST NOT BE BLANK
024300           IF CLM-STATION-ID = SPACES
024400               MOVE "STATION-ID MISSING OR BLANK" TO ABEND-REASON
024500               GO TO 1000-ABEND-RTN.
024600
024700      ***  RULE 3 - ELEMENT MUST BE ONE OF THE 11 VALID CODES
024800           IF NOT CLM-VALID-ELEMENT
024900               MOVE "INVALID ELEMENT CODE" TO ABEND-REASON
025000               MOVE CLM-ELEMENT TO ACTUAL-VAL
025100               GO TO 1000-ABEND-RTN.
025200
025300      ***  RULE 2 - OBS-DATE MUST BE A VALID YYYY-MM-DD DATE,
025400      ***  DASHES AT POSITION 5 AND 8, LEAP-YEAR AWARE (CALL
025500      ***  OUT TO CLMDATE, SEE THAT PROGRAM'S REMARKS)
025600           MOVE CLM-OBS-DATE TO WS-DATE-TEXT.
025700           CALL "CLMDATE" USING WS-DATE-TEXT, RETURN-CD.
025800           IF RETURN-CD < 0
025900               MOVE "INVALID OBS-DATE FORMAT OR VALUE"
026000                                     TO ABEND-REASON
026100               MOVE WS-DATE-TEXT     TO ACTUAL-VAL
026200               GO TO 1000-ABEND-RTN.
026300
026400      ***  RULE 4 - OBS-VALUE MUST BE NUMERIC WHEN PRESENT; A
026500      ***  MISSING VALUE IS ALLOWED WHEN FLAGGED "Y"
026600           IF CLM-VALUE-IS-PRESENT
026700              AND CLM-OBS-VALUE IS NOT NUMERIC
026800               MOVE "NON-NUMERIC OBS-VALUE" TO ABEND-REASON
026900               GO TO 1000-ABEND-RTN.
027000
027100           IF CLM-VALUE-MISSING NOT = "Y" AND CLM-VALUE-MISSING
027200                                             NOT = "N"
027300               MOVE "INVALID VALUE-MISSING FLAG" TO ABEND-REASON
027400               GO TO 1000-ABEND-RTN.
027500       300-EXIT.
027600           EXIT.
027700
027800      ******************************************************
027900      * 400-APPLY-FILTERS - OPTIONAL STATION / ELEMENT /    *
028000      * DATE-RANGE NARROWING.  A RECORD IS REJECTED (NOT    *
028100      * ABENDED) WHEN IT FAILS AN ACTIVE FILTER.            *
028200      ******************************************************
028300       400-APPLY-FILTERS.
028400           MOVE "400-APPLY-FILTERS" TO PARA-NAME.
028500           IF STATION-FILTER-IS-ACTIVE
028600               SET TABLE-ENTRY-MATCHED TO FALSE
028700               SET FS-IDX TO 1
028800               SEARCH FILTER-STATION-ENTRY
028900                   AT END
029000                       CONTINUE
029100                   WHEN FILTER-STATION-ENTRY(FS-IDX) = CLM-STATION-ID
029200                       SET TABLE-ENTRY-MATCHED TO TRUE
029300               END-SEARCH
029400               IF NOT TABLE-ENTRY-MATCHED
029500                   SET RECORD-IS-REJECTED TO TRUE
029600                   GO TO 400-EXIT.
029700
029800           IF ELEMENT-FILTER-IS-ACTIVE
029900               SET TABLE-ENTRY-MATCHED TO FALSE
030000               SET FE-IDX TO 1
030100               SEARCH FILTER-ELEMENT-ENTRY
030200                   AT END
030300                       CONTINUE
030400                   WHEN FILTER-ELEMENT-ENTRY(FE-IDX) = CLM-ELEMENT
030500                       SET TABLE-ENTRY-MATCHED TO TRUE
030600               END-SEARCH
030700               IF NOT TABLE-ENTRY-MATCHED
030800                   SET RECORD-IS-REJECTED TO TRUE
030900                   GO TO 400-EXIT.
031000
031100           IF DATE-FILTER-IS-ACTIVE
031200               IF CLM-OBS-DATE < FILTER-DATE-FROM
031300               OR CLM-OBS-DATE > FILTER-DATE-TO
031400                   SET RECORD-IS-REJECTED TO TRUE
031500                   GO TO 400-EXIT.
031600       400-EXIT.
031700           EXIT.
031800
031900       700-WRITE-PROCESSED.
032000           WRITE OBS-OUT-REC FROM CLM-OBSERVATION-REC.
032100           ADD 1 TO RECORDS-WRITTEN.
032200       700-EXIT.
032300           EXIT.
032400
032500       800-OPEN-FILES.
032600           MOVE "800-OPEN-FILES" TO PARA-NAME.
032700           OPEN INPUT  OBSERVATION-IN.
032800           OPEN OUTPUT PROCESSED-OUT, SYSOUT.
032900       800-EXIT.
033000           EXIT.
033100
033200       850-CLOSE-FILES.
033300           MOVE "850-CLOSE-FILES" TO PARA-NAME.
033400           CLOSE OBSERVATION-IN, PROCESSED-OUT, SYSOUT.
033500       850-EXIT.
033600           EXIT.
033700
033800       900-READ-OBSERVATION-IN.
033900           READ OBSERVATION-IN INTO CLM-OBSERVATION-REC
034000               AT END MOVE "N" TO MORE-DATA-SW
034100               GO TO 900-EXIT
034200           END-READ.
034300           ADD 1 TO RECORDS-READ.
034400       900-EXIT.
034500           EXIT.
034600
034700       999-CLEANUP.
034800           MOVE "999-CLEANUP" TO PARA-NAME.
034900           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
035000           DISPLAY "** RECORDS READ **".
035100           DISPLAY RECORDS-READ.
035200           DISPLAY "** RECORDS WRITTEN **".
035300           DISPLAY RECORDS-WRITTEN.
035400           DISPLAY "** RECORDS FILTERED OUT **".
035500           DISPLAY RECORDS-FILTERED-OUT.
035600           DISPLAY "******** NORMAL END OF JOB CLMEDIT ********".
035700       999-EXIT.
035800           EXIT.
035900
036000      ******************************************************
036100      * 1000-ABEND-RTN - WRITE THE DIAGNOSTIC RECORD, CLOSE *
036200      * WHAT IS OPEN AND FORCE A DATA EXCEPTION SO THE STEP *
036300      * SHOWS AN ABEND IN THE JOB LOG RATHER THAN A CLEAN   *
036400      * RETURN CODE.                                        *
036500      ******************************************************
036600       1000-ABEND-RTN.
036700           WRITE SYSOUT-REC FROM ABEND-REC.
036800           DISPLAY "*** ABNORMAL END OF JOB - CLMEDIT ***"
036900               UPON CONSOLE.
037000           DISPLAY ABEND-REASON.
037100           CLOSE OBSERVATION-IN, PROCESSED-OUT, SYSOUT.
037200           DIVIDE ZERO-VAL INTO ONE-VAL.
