000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  CLMCOMP.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEV CENTER.
000500       DATE-WRITTEN. 04/11/09.
000600       DATE-COMPILED. 04/11/09.
000700       SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM COMPARES TWO CLMQUAL QUALITY-REPORT
001300*          RECORDS - PACKAGE A (THE PRIOR PERIOD) AND PACKAGE B
001400*          (THE CURRENT PERIOD) - AND PRINTS THE DELTAS BETWEEN
001500*          THEM.  IT ALSO COMPARES THE STATION POPULATION SEEN
001600*          IN THE TWO RAW OBSERVATION FILES TO REPORT WHICH
001700*          STATIONS ARE NEW THIS PERIOD AND WHICH WENT QUIET.
001800*
001900*          UNLIKE THE OLD PATSRCH EQUIPMENT LOOKUP THIS RUN
002000*          BUILDS TWO SMALL IN-MEMORY STATION TABLES INSTEAD OF
002100*          A VSAM MASTER - THE STATION POPULATION IS SMALL
002200*          ENOUGH (TENS OF STATIONS) THAT A SORT/MERGE STEP
002300*          WOULD BE OVERKILL.  SEE 250-COMPUTE-STATION-CHURN.
002400*
002500******************************************************************
002600*
002700*        INPUT FILES - CLMOBS.QUALRPT (PRIOR AND CURRENT),
002800*                      CLMOBS.PROCOUT (PRIOR AND CURRENT)
002900*
003000*        REPORT FILE PRODUCED - SYSPRINT / COMPRPT
003100*
003200*        DUMP FILE - SYSOUT
003300*
003400******************************************************************
003500*     CHANGES:
003600*     04/11/09 JRS -    ORIGINAL PROGRAM (AS PATSRCH, INPATIENT
003700*                        EQUIPMENT-CHARGE SEARCH AND MERGE).
003800*     11/07/12 JRS - .01 REWORKED AS THE PERIOD-OVER-PERIOD
003900*                        QUALITY REPORT COMPARATOR.
004000*     03/03/15 JRS - .02 DROPPED THE VSAM PATIENT-MASTER LOOKUP
004100*                        AND THE EQUIPMENT-CATEGORY TABLE - THIS
004200*                        RUN ONLY COMPARES TWO FLAT REPORT FILES.
004300*     21/09/17 GRT - .03 ADDED STATION-CHURN COMPARISON AGAINST
004400*                        THE TWO RAW OBSERVATION FILES, REQUEST
004500*                        CDM-0139.
004600*     08/01/20 GRT - .04 ADDED QUALITY-BAND CLASSIFICATION FOR
004700*                        BOTH PACKAGES ON THE PRINTED REPORT.
004800*     29/11/98 KMP - .05 Y2K REVIEW - TIMESTAMPS COMPARED AS
004900*                        FULL 4-DIGIT YEAR STRINGS, NO CHANGE
005000*                        REQUIRED.
005100*     14/10/25 VBC - .06 TAKEN FROM PATSRCH, RENAMED CLMCOMP.
005200*
005300       ENVIRONMENT DIVISION.
005400       CONFIGURATION SECTION.
005500       SOURCE-COMPUTER. IBM-390.
005600       OBJECT-COMPUTER. IBM-390.
005700       SPECIAL-NAMES.
005800           C01 IS TOP-OF-FORM.
005900       INPUT-OUTPUT SECTION.
006000       FILE-CONTROL.
006100           SELECT SYSOUT
006200           ASSIGN TO UT-S-SYSOUT
006300             ORGANIZATION IS SEQUENTIAL.
006400
006500           SELECT SYSPRINT
006600           ASSIGN TO UT-S-SYSPRINT
006700             ORGANIZATION IS SEQUENTIAL.
006800
006900           SELECT QUALITY-A-IN
007000           ASSIGN TO UT-S-QUALA
007100             ACCESS MODE IS SEQUENTIAL
007200             FILE STATUS IS OFCODE.
007300
007400           SELECT QUALITY-B-IN
007500           ASSIGN TO UT-S-QUALB
007600             ACCESS MODE IS SEQUENTIAL
007700             FILE STATUS IS OFCODE.
007800
007900           SELECT OBSERVATION-PREV-IN
008000           ASSIGN TO UT-S-OBSPREV
008100             ACCESS MODE IS SEQUENTIAL
008200             FILE STATUS IS OFCODE.
008300
008400           SELECT OBSERVATION-CURR-IN
008500           ASSIGN TO UT-S-OBSCURR
008600             ACCESS MODE IS SEQUENTIAL
008700             FILE STATUS IS OFCODE.
008800
008900           SELECT COMPARE-REPORT-OUT
009000           ASSIGN TO UT-S-COMPOUT
009100             ORGANIZATION IS SEQUENTIAL.
009200
009300       DATA DIVISION.
009400       FILE SECTION.
009500       FD  SYSOUT
009600           RECORDING MODE IS F
009700           LABEL RECORDS ARE STANDARD
009800           RECORD CONTAINS 130 CHARACTERS
009900           BLOCK CONTAINS 0 RECORDS
010000           DATA RECORD IS SYSOUT-REC.
010100       01  SYSOUT-REC                 PIC X(130).
010200
010300       FD  SYSPRINT
010400           RECORDING MODE IS F
010500           LABEL RECORDS ARE STANDARD
010600           RECORD CONTAINS 80 CHARACTERS
010700           BLOCK CONTAINS 0 RECORDS
010800           DATA RECORD IS SYSPRINT-REC.
010900       01  SYSPRINT-REC               PIC X(80).
011000
011100       FD  QUALITY-A-IN
011200           RECORDING MODE IS F
011300           LABEL RECORDS ARE STANDARD
011400           RECORD CONTAINS 145 CHARACTERS
011500           BLOCK CONTAINS 0 RECORDS
011600           DATA RECORD IS QUAL-A-REC.
011700       01  QUAL-A-REC                 PIC X(145).
011800
011900       FD  QUALITY-B-IN
012000           RECORDING MODE IS F
012100           LABEL RECORDS ARE STANDARD
012200           RECORD CONTAINS 145 CHARACTERS
012300           BLOCK CONTAINS 0 RECORDS
012400           DATA RECORD IS QUAL-B-REC.
012500       01  QUAL-B-REC                 PIC X(145).
012600
012700       FD  OBSERVATION-PREV-IN
012800           RECORDING MODE IS F
012900           LABEL RECORDS ARE STANDARD
013000           RECORD CONTAINS 50 CHARACTERS
013100           BLOCK CONTAINS 0 RECORDS
013200           DATA RECORD IS OBS-PREV-REC.
013300       01  OBS-PREV-REC               PIC X(50).
013400
013500       FD  OBSERVATION-CURR-IN
013600           RECORDING MODE IS F
013700           LABEL RECORDS ARE STANDARD
013800           RECORD CONTAINS 50 CHARACTERS
013900           BLOCK CONTAINS 0 RECORDS
014000           DATA RECORD IS OBS-CURR-REC.
014100       01  OBS-CURR-REC               PIC X(50).
014200
014300       FD  COMPARE-REPORT-OUT
014400           RECORDING MODE IS F
014500           LABEL RECORDS ARE STANDARD
014600           RECORD CONTAINS 80 CHARACTERS
014700           BLOCK CONTAINS 0 RECORDS
014800           DATA RECORD IS COMP-OUT-REC.
014900       01  COMP-OUT-REC               PIC X(80).
015000
015100       WORKING-STORAGE SECTION.
015200       01  FILE-STATUS-CODES.
015300           05  OFCODE                  PIC X(2).
015400               88 CODE-OK                  VALUE "00".
015500           05  FILLER                  PIC X(3).
015600
015700       COPY OBSREC.
015800
015900      ******************************************************
016000      * QUAL-REC-A / QUAL-REC-B - THE SAME PHYSICAL LAYOUT   *
016100      * AS THE CLMQUAL QUALREC COPYBOOK, CARRIED TWICE SO    *
016200      * BOTH PACKAGES CAN BE HELD AT ONCE.  A = PRIOR PERIOD,*
016300      * B = CURRENT PERIOD.                                  *
016400      ******************************************************
016500       01  QUAL-REC-A.
016600           05  QA-TIMESTAMP                PIC X(19).
016700           05  QA-TIMESTAMP-BROKEN REDEFINES QA-TIMESTAMP.
016800               10  QA-TS-YEAR              PIC X(4).
016900               10  FILLER                  PIC X(15).
017000           05  QA-ROW-COUNT                PIC 9(9).
017100           05  QA-QUALITY-SCORE            PIC 999V99.
017200           05  QA-NULL-PCT                 PIC 999V99.
017300           05  QA-DUPLICATE-COUNT          PIC 9(9).
017400           05  QA-STATION-COUNT            PIC 9(5).
017500           05  QA-TMAX-GROUP.
017600               10  QA-TMAX-PRESENT         PIC X(1).
017700                   88  QA-TMAX-IS-PRESENT      VALUE "Y".
017800               10  QA-TMAX-MIN             PIC S9(4)V99.
017900               10  QA-TMAX-MAX             PIC S9(4)V99.
018000               10  QA-TMAX-MEAN            PIC S9(4)V99.
018100           05  QA-TMIN-GROUP.
018200               10  QA-TMIN-PRESENT         PIC X(1).
018300                   88  QA-TMIN-IS-PRESENT      VALUE "Y".
018400               10  QA-TMIN-MIN             PIC S9(4)V99.
018500               10  QA-TMIN-MAX             PIC S9(4)V99.
018600               10  QA-TMIN-MEAN            PIC S9(4)V99.
018700           05  QA-TEMP-OUTLIER-COUNT       PIC 9(9).
018800           05  QA-TEMP-RANGE-VALID         PIC X(1).
018900           05  QA-PRCP-GROUP.
019000               10  QA-PRCP-PRESENT         PIC X(1).
019100               10  QA-PRCP-MIN             PIC S9(5)V99.
019200               10  QA-PRCP-MAX             PIC S9(5)V99.
019300               10  QA-PRCP-MEAN            PIC S9(5)V99.
019400           05  QA-PRCP-ZERO-PCT            PIC 999V99.
019500           05  QA-PRCP-EXTREME-COUNT       PIC 9(9).
019600           05  FILLER                      PIC X(9).
019700
019800       01  QUAL-REC-B.
019900           05  QB-TIMESTAMP                PIC X(19).
020000           05  QB-ROW-COUNT                PIC 9(9).
020100           05  QB-QUALITY-SCORE            PIC 999V99.
020200           05  QB-NULL-PCT                 PIC 999V99.
020300           05  QB-DUPLICATE-COUNT          PIC 9(9).
020400           05  QB-STATION-COUNT            PIC 9(5).
020500           05  QB-TMAX-GROUP.
020600               10  QB-TMAX-PRESENT         PIC X(1).
020700                   88  QB-TMAX-IS-PRESENT      VALUE "Y".
020800               10  QB-TMAX-MIN             PIC S9(4)V99.
020900               10  QB-TMAX-MAX             PIC S9(4)V99.
021000               10  QB-TMAX-MEAN            PIC S9(4)V99.
021100           05  QB-TMIN-GROUP.
021200               10  QB-TMIN-PRESENT         PIC X(1).
021300                   88  QB-TMIN-IS-PRESENT      VALUE "Y".
021400               10  QB-TMIN-MIN             PIC S9(4)V99.
021500               10  QB-TMIN-MAX             PIC S9(4)V99.
021600               10  QB-TMIN-MEAN            PIC S9(4)V99.
021700           05  QB-TEMP-OUTLIER-COUNT       PIC 9(9).
021800           05  QB-TEMP-RANGE-VALID         PIC X(1).
021900           05  QB-PRCP-GROUP.
022000               10  QB-PRCP-PRESENT         PIC X(1).
022100               10  QB-PRCP-MIN             PIC S9(5)V99.
022200               10  QB-PRCP-MAX             PIC S9(5)V99.
022300               10  QB-PRCP-MEAN            PIC S9(5)V99.
022400           05  QB-PRCP-ZERO-PCT            PIC 999V99.
022500           05  QB-PRCP-EXTREME-COUNT       PIC 9(9).
022600           05  FILLER                      PIC X(9).
022700
022800       01  DELTA-WORK.
022900           05  DELTA-QUALITY-SCORE         PIC S9(4)V99 COMP-3.
023000           05  DELTA-ROW-COUNT             PIC S9(9) COMP.
023100           05  DELTA-STATION-COUNT         PIC S9(5) COMP.
023200           05  DELTA-NULL-PCT              PIC S9(4)V99 COMP-3.
023300           05  DELTA-TMAX-MEAN             PIC S9(4)V99 COMP-3.
023400           05  DELTA-TMIN-MEAN             PIC S9(4)V99 COMP-3.
023500           05  QA-TMAX-MEAN-EFF            PIC S9(4)V99 COMP-3.
023600           05  QB-TMAX-MEAN-EFF            PIC S9(4)V99 COMP-3.
023700           05  QA-TMIN-MEAN-EFF            PIC S9(4)V99 COMP-3.
023800           05  QB-TMIN-MEAN-EFF            PIC S9(4)V99 COMP-3.
023900           05  FILLER                      PIC X(4) VALUE SPACES.
024000
024100       01  BAND-WORK.
024200           05  PKG-A-BAND-TEXT             PIC X(10) VALUE SPACES.
024300           05  PKG-A-BAND-DESC             PIC X(28) VALUE SPACES.
024400           05  PKG-B-BAND-TEXT             PIC X(10) VALUE SPACES.
024500           05  PKG-B-BAND-DESC             PIC X(28) VALUE SPACES.
024600           05  FILLER                      PIC X(4) VALUE SPACES.
024700
024800      ******************************************************
024900      * STATION TABLES - ONE PER OBSERVATION FILE.  BUILT BY *
025000      * SEQUENTIAL SEARCH SINCE THE STATION UNIVERSE PER RUN *
025100      * IS SMALL (TENS OF STATIONS) - A SORT/MERGE STEP WOULD *
025200      * JUST BE OVERHEAD FOR A TABLE THIS SIZE.               *
025300      ******************************************************
025400       01  PREV-STATION-TABLE.
025500           05  PREV-STATION-ENTRY  PIC X(11) OCCURS 500 TIMES
025600                                   INDEXED BY PS-IDX.
025700       01  CURR-STATION-TABLE.
025800           05  CURR-STATION-ENTRY  PIC X(11) OCCURS 500 TIMES
025900                                   INDEXED BY CS-IDX.
026000       01  NEW-STATION-TABLE.
026100           05  NEW-STATION-ENTRY   PIC X(11) OCCURS 500 TIMES
026200                                   INDEXED BY NS-IDX.
026300       01  INACTIVE-STATION-TABLE.
026400           05  INACTIVE-STATION-ENTRY PIC X(11) OCCURS 500 TIMES
026500                                   INDEXED BY IS-IDX.
026600
026700       01  TABLE-USED-COUNTERS.
026800           05  PREV-STATION-USED      PIC S9(4) COMP.
026900           05  CURR-STATION-USED      PIC S9(4) COMP.
027000           05  NEW-STATION-USED       PIC S9(4) COMP.
027100           05  INACTIVE-STATION-USED  PIC S9(4) COMP.
027200           05  FILLER                 PIC X(2) VALUE SPACES.
027300
027400       01  RPT-BORDER-VALUES.
027500           05  FILLER                  PIC X(60)
027600               VALUE ALL "=".
027700       01  RPT-BORDER REDEFINES RPT-BORDER-VALUES.
027800           05  RPT-BORDER-TEXT         PIC X(60).
027900
028000       01  RPT-LINE                   PIC X(80) VALUE SPACES.
028100
028200       01  MISC-WS-FLDS.
028300           05  PARA-NAME               PIC X(30) VALUE SPACES.
028400           05  WS-RUN-DATE             PIC 9(6).
028500           05  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE.
028600               10  WS-RUN-DATE-YY          PIC 9(2).
028700               10  WS-RUN-DATE-MM          PIC 9(2).
028800               10  WS-RUN-DATE-DD          PIC 9(2).
028900           05  WS-RUN-TIME             PIC 9(6).
029000           05  WS-EDIT-NUM             PIC ZZZZZ9.
029100           05  WS-EDIT-SIGNED          PIC +ZZZZ9.99.
029200           05  FILLER                  PIC X(4) VALUE SPACES.
029300
029400       01  QUALITY-CONSTANTS.
029500           05  QC-EXCELLENT-CUTOFF     PIC 999 VALUE 090.
029600           05  QC-GOOD-CUTOFF          PIC 999 VALUE 075.
029700           05  QC-MODERATE-CUTOFF      PIC 999 VALUE 050.
029800           05  FILLER                  PIC X(3) VALUE SPACES.
029900
030000       01  COUNTERS-AND-ACCUMULATORS.
030100           05  RECORDS-READ-A          PIC S9(9) COMP.
030200           05  RECORDS-READ-B          PIC S9(9) COMP.
030300           05  FILLER                  PIC X(4) VALUE SPACES.
030400
030500       01  FLAGS-AND-SWITCHES.
030600           05  MORE-OBS-PREV-SW        PIC X(1) VALUE "Y".
030700               88  NO-MORE-OBS-PREV        VALUE "N".
030800           05  MORE-OBS-CURR-SW        PIC X(1) VALUE "Y".
030900               88  NO-MORE-OBS-CURR        VALUE "N".
031000           05  TABLE-MATCH-SW          PIC X(1) VALUE "N".
031100               88  TABLE-ENTRY-MATCHED     VALUE "Y".
031200           05  FILLER                  PIC X(1) VALUE SPACES.
031300
031400       COPY CLMABEND.
031500
031600       PROCEDURE DIVISION.
031700           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
031800           PERFORM 100-BUILD-PREV-STATIONS THRU 100-EXIT
031900               UNTIL NO-MORE-OBS-PREV.
032000           PERFORM 150-BUILD-CURR-STATIONS THRU 150-EXIT
032100               UNTIL NO-MORE-OBS-CURR.
032200           PERFORM 200-COMPUTE-DELTAS THRU 200-EXIT.
032300           PERFORM 250-COMPUTE-STATION-CHURN THRU 250-EXIT.
032400           PERFORM 300-CLASSIFY-BANDS THRU 300-EXIT.
032500           PERFORM 700-WRITE-REPORT THRU 700-EXIT.
032600           PERFORM 999-CLEANUP THRU 999-EXIT.
032700           MOVE +0 TO RETURN-CODE.
032800           GOBACK.
032900
033000       000-HOUSEKEEPING.
033100           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
033200           DISPLAY "******** BEGIN JOB CLMCOMP ********".
033300           ACCEPT WS-RUN-DATE FROM DATE.
033400           ACCEPT WS-RUN-TIME FROM TIME.
033500           INITIALIZE TABLE-USED-COUNTERS COUNTERS-AND-ACCUMULATORS
033600               DELTA-WORK BAND-WORK.
033700           OPEN INPUT  QUALITY-A-IN, QUALITY-B-IN,
033800                       OBSERVATION-PREV-IN, OBSERVATION-CURR-IN.
033900           OPEN OUTPUT SYSPRINT, SYSOUT, COMPARE-REPORT-OUT.
034000
034100           READ QUALITY-A-IN INTO QUAL-REC-A
034200               AT END
034300               MOVE "** NO PRIOR-PERIOD QUALITY REPORT ON QUALA"
034400                   TO ABEND-REASON
034500               GO TO 1000-ABEND-RTN
034600           END-READ.
034700           ADD +1 TO RECORDS-READ-A.
034800
034900           READ QUALITY-B-IN INTO QUAL-REC-B
035000               AT END
035100               MOVE "** NO CURRENT-PERIOD QUALITY REPORT ON QUALB"
035200                   TO ABEND-REASON
035300               GO TO 1000-ABEND-RTN
035400           END-READ.
035500           ADD +1 TO RECORDS-READ-B.
035600
035700           PERFORM 920-READ-OBS-PREV THRU 920-EXIT.
035800           PERFORM 930-READ-OBS-CURR THRU 930-EXIT.
035900       000-EXIT.
036000           EXIT.
036100
036200      ******************************************************
036300      * 100-BUILD-PREV-STATIONS / 150-BUILD-CURR-STATIONS -  *
036400      * ONE PASS OVER EACH RAW OBSERVATION FILE, KEEPING THE *
036500      * DISTINCT STATION IDS SEEN (DUPLICATES ARE EXPECTED - *
036600      * ONE ROW PER ELEMENT PER DAY PER STATION).            *
036700      ******************************************************
036800       100-BUILD-PREV-STATIONS.
036900           MOVE "100-BUILD-PREV-STATIONS" TO PARA-NAME.
037000           PERFORM 110-TRACK-PREV-STATION THRU 110-EXIT.
037100           PERFORM 920-READ-OBS-PREV THRU 920-EXIT.
037200       100-EXIT.
037300           EXIT.
037400
037500       110-TRACK-PREV-STATION.
037600           SET TABLE-ENTRY-MATCHED TO FALSE.
037700           IF PREV-STATION-USED > 0
037800               SEARCH PREV-STATION-ENTRY
037900                   AT END
038000                       CONTINUE
038100                   WHEN PREV-STATION-ENTRY (PS-IDX) =
038200                        CLM-STATION-ID
038300                       SET TABLE-ENTRY-MATCHED TO TRUE
038400               END-SEARCH.
038500           IF NOT TABLE-ENTRY-MATCHED
038600               ADD 1 TO PREV-STATION-USED
038700               MOVE CLM-STATION-ID TO
038800                   PREV-STATION-ENTRY (PREV-STATION-USED).
038900       110-EXIT.
039000           EXIT.
039100
039200       150-BUILD-CURR-STATIONS.
039300           MOVE "150-BUILD-CURR-STATIONS" TO PARA-NAME.
039400           PERFORM 160-TRACK-CURR-STATION THRU 160-EXIT.
039500           PERFORM 930-READ-OBS-CURR THRU 930-EXIT.
039600       150-EXIT.
039700           EXIT.
039800
039900       160-TRACK-CURR-STATION.
040000           SET TABLE-ENTRY-MATCHED TO FALSE.
040100           IF CURR-STATION-USED > 0
040200               SEARCH CURR-STATION-ENTRY
040300                   AT END
040400                       CONTINUE
040500                   WHEN CURR-STATION-ENTRY (CS-IDX) =
040600                        CLM-STATION-ID
040700                       SET TABLE-ENTRY-MATCHED TO TRUE
040800               END-SEARCH.
040900           IF NOT TABLE-ENTRY-MATCHED
041000               ADD 1 TO CURR-STATION-USED
041100               MOVE CLM-STATION-ID TO
041200                   CURR-STATION-ENTRY (CURR-STATION-USED).
041300       160-EXIT.
041400           EXIT.
041500
041600      ******************************************************
041700      * 200-COMPUTE-DELTAS - PACKAGE-COMPARATOR RULE 1.      *
041800      * A MISSING MEAN (ELEMENT NOT PRESENT IN THE PERIOD)   *
041900      * IS TREATED AS ZERO IN THE DELTA, PER THE PROJECT'S   *
042000      * DRIFT-REPORT STANDARD.                               *
042100      ******************************************************
042200       200-COMPUTE-DELTAS.
042300           MOVE "200-COMPUTE-DELTAS" TO PARA-NAME.
042400           COMPUTE DELTA-QUALITY-SCORE =
042500               QB-QUALITY-SCORE - QA-QUALITY-SCORE.
042600           COMPUTE DELTA-ROW-COUNT =
042700               QB-ROW-COUNT - QA-ROW-COUNT.
042800           COMPUTE DELTA-STATION-COUNT =
042900               QB-STATION-COUNT - QA-STATION-COUNT.
043000           COMPUTE DELTA-NULL-PCT =
043100               QB-NULL-PCT - QA-NULL-PCT.
043200
043300           MOVE ZERO TO QA-TMAX-MEAN-EFF, QB-TMAX-MEAN-EFF,
043400                        QA-TMIN-MEAN-EFF, QB-TMIN-MEAN-EFF.
043500           IF QA-TMAX-IS-PRESENT
043600               MOVE QA-TMAX-MEAN TO QA-TMAX-MEAN-EFF.
043700           IF QB-TMAX-IS-PRESENT
043800               MOVE QB-TMAX-MEAN TO QB-TMAX-MEAN-EFF.
043900           IF QA-TMIN-IS-PRESENT
044000               MOVE QA-TMIN-MEAN TO QA-TMIN-MEAN-EFF.
044100           IF QB-TMIN-IS-PRESENT
044200               MOVE QB-TMIN-MEAN TO QB-TMIN-MEAN-EFF.
044300
044400           COMPUTE DELTA-TMAX-MEAN =
044500               QB-TMAX-MEAN-EFF - QA-TMAX-MEAN-EFF.
044600           COMPUTE DELTA-TMIN-MEAN =
044700               QB-TMIN-MEAN-EFF - QA-TMIN-MEAN-EFF.
044800       200-EXIT.
044900           EXIT.
045000
045100      ******************************************************
045200      * 250-COMPUTE-STATION-CHURN - NEW STATIONS ARE IN THE  *
045300      * CURRENT FILE BUT NOT THE PRIOR ONE; INACTIVE ARE THE *
045400      * OTHER WAY AROUND.                                    *
045500      ******************************************************
045600       250-COMPUTE-STATION-CHURN.
045700           MOVE "250-COMPUTE-STATION-CHURN" TO PARA-NAME.
045800           IF CURR-STATION-USED > 0
045900               PERFORM 255-CHECK-ONE-CURR-STATION THRU 255-EXIT
046000                   VARYING CS-IDX FROM 1 BY 1
046100                   UNTIL CS-IDX > CURR-STATION-USED.
046200           IF PREV-STATION-USED > 0
046300               PERFORM 265-CHECK-ONE-PREV-STATION THRU 265-EXIT
046400                   VARYING PS-IDX FROM 1 BY 1
046500                   UNTIL PS-IDX > PREV-STATION-USED.
046600       250-EXIT.
046700           EXIT.
046800
046900       255-CHECK-ONE-CURR-STATION.
047000           SET TABLE-ENTRY-MATCHED TO FALSE.
047100           IF PREV-STATION-USED > 0
047200               SEARCH PREV-STATION-ENTRY
047300                   AT END
047400                       CONTINUE
047500                   WHEN PREV-STATION-ENTRY (PS-IDX) =
047600                        CURR-STATION-ENTRY (CS-IDX)
047700                       SET TABLE-ENTRY-MATCHED TO TRUE
047800               END-SEARCH.
047900           IF NOT TABLE-ENTRY-MATCHED
048000               ADD 1 TO NEW-STATION-USED
048100               MOVE CURR-STATION-ENTRY (CS-IDX) TO
048200                   NEW-STATION-ENTRY (NEW-STATION-USED).
048300       255-EXIT.
048400           EXIT.
048500
048600       265-CHECK-ONE-PREV-STATION.
048700           SET TABLE-ENTRY-MATCHED TO FALSE.
048800           IF CURR-STATION-USED > 0
048900               SEARCH CURR-STATION-ENTRY
049000                   AT END
049100                       CONTINUE
049200                   WHEN CURR-STATION-ENTRY (CS-IDX) =
049300                        PREV-STATION-ENTRY (PS-IDX)
049400                       SET TABLE-ENTRY-MATCHED TO TRUE
049500               END-SEARCH.
049600           IF NOT TABLE-ENTRY-MATCHED
049700               ADD 1 TO INACTIVE-STATION-USED
049800               MOVE PREV-STATION-ENTRY (PS-IDX) TO
049900                   INACTIVE-STATION-ENTRY (INACTIVE-STATION-USED).
050000       265-EXIT.
050100           EXIT.
050200
050300      ******************************************************
050400      * 300-CLASSIFY-BANDS - PACKAGE-COMPARATOR RULE 2.      *
050500      ******************************************************
050600       300-CLASSIFY-BANDS.
050700           MOVE "300-CLASSIFY-BANDS" TO PARA-NAME.
050800           EVALUATE TRUE
050900               WHEN QA-QUALITY-SCORE >= QC-EXCELLENT-CUTOFF
051000                   MOVE "EXCELLENT " TO PKG-A-BAND-TEXT
051100                   MOVE "READY FOR ANALYSIS" TO PKG-A-BAND-DESC
051200               WHEN QA-QUALITY-SCORE >= QC-GOOD-CUTOFF
051300                   MOVE "GOOD      " TO PKG-A-BAND-TEXT
051400                   MOVE "ACCEPTABLE FOR MOST USES" TO
051500                        PKG-A-BAND-DESC
051600               WHEN QA-QUALITY-SCORE >= QC-MODERATE-CUTOFF
051700                   MOVE "MODERATE  " TO PKG-A-BAND-TEXT
051800                   MOVE "REVIEW BEFORE USE" TO PKG-A-BAND-DESC
051900               WHEN OTHER
052000                   MOVE "POOR      " TO PKG-A-BAND-TEXT
052100                   MOVE "REQUIRES INVESTIGATION" TO
052200                        PKG-A-BAND-DESC
052300           END-EVALUATE.
052400
052500           EVALUATE TRUE
052600               WHEN QB-QUALITY-SCORE >= QC-EXCELLENT-CUTOFF
052700                   MOVE "EXCELLENT " TO PKG-B-BAND-TEXT
052800                   MOVE "READY FOR ANALYSIS" TO PKG-B-BAND-DESC
052900               WHEN QB-QUALITY-SCORE >= QC-GOOD-CUTOFF
053000                   MOVE "GOOD      " TO PKG-B-BAND-TEXT
053100                   MOVE "ACCEPTABLE FOR MOST USES" TO
053200                        PKG-B-BAND-DESC
053300               WHEN QB-QUALITY-SCORE >= QC-MODERATE-CUTOFF
053400                   MOVE "MODERATE  " TO PKG-B-BAND-TEXT
053500                   MOVE "REVIEW BEFORE USE" TO PKG-B-BAND-DESC
053600               WHEN OTHER
053700                   MOVE "POOR      " TO PKG-B-BAND-TEXT
053800                   MOVE "REQUIRES INVESTIGATION" TO
053900                        PKG-B-BAND-DESC
054000           END-EVALUATE.
054100       300-EXIT.
054200           EXIT.
054300
054400       700-WRITE-REPORT.
054500           MOVE "700-WRITE-REPORT" TO PARA-NAME.
054600           MOVE RPT-BORDER-TEXT TO RPT-LINE (1:60).
054700           PERFORM 710-WRITE-LINE THRU 710-EXIT.
054800           MOVE SPACES TO RPT-LINE.
054900           STRING "Climate Data Monitor - Package Comparison Report"
055000               DELIMITED BY SIZE INTO RPT-LINE.
055100           PERFORM 710-WRITE-LINE THRU 710-EXIT.
055200           MOVE RPT-BORDER-TEXT TO RPT-LINE (1:60).
055300           PERFORM 710-WRITE-LINE THRU 710-EXIT.
055400
055500           MOVE SPACES TO RPT-LINE.
055600           STRING "Package A (previous): " DELIMITED BY SIZE
055700                  QA-TIMESTAMP DELIMITED BY SIZE
055800               INTO RPT-LINE.
055900           PERFORM 710-WRITE-LINE THRU 710-EXIT.
056000           MOVE SPACES TO RPT-LINE.
056100           STRING "  Quality Band: " DELIMITED BY SIZE
056200                  PKG-A-BAND-TEXT DELIMITED BY SIZE
056300                  " (" DELIMITED BY SIZE
056400                  PKG-A-BAND-DESC DELIMITED BY SIZE
056500                  ")" DELIMITED BY SIZE
056600               INTO RPT-LINE.
056700           PERFORM 710-WRITE-LINE THRU 710-EXIT.
056800
056900           MOVE SPACES TO RPT-LINE.
057000           STRING "Package B (current): " DELIMITED BY SIZE
057100                  QB-TIMESTAMP DELIMITED BY SIZE
057200               INTO RPT-LINE.
057300           PERFORM 710-WRITE-LINE THRU 710-EXIT.
057400           MOVE SPACES TO RPT-LINE.
057500           STRING "  Quality Band: " DELIMITED BY SIZE
057600                  PKG-B-BAND-TEXT DELIMITED BY SIZE
057700                  " (" DELIMITED BY SIZE
057800                  PKG-B-BAND-DESC DELIMITED BY SIZE
057900                  ")" DELIMITED BY SIZE
058000               INTO RPT-LINE.
058100           PERFORM 710-WRITE-LINE THRU 710-EXIT.
058200
058300           MOVE SPACES TO RPT-LINE.
058400           PERFORM 710-WRITE-LINE THRU 710-EXIT.
058500           MOVE SPACES TO RPT-LINE.
058600           STRING "Deltas (B minus A):" DELIMITED BY SIZE
058700               INTO RPT-LINE.
058800           PERFORM 710-WRITE-LINE THRU 710-EXIT.
058900
059000           MOVE SPACES TO RPT-LINE.
059100           MOVE DELTA-QUALITY-SCORE TO WS-EDIT-SIGNED.
059200           STRING "  Quality Score: " DELIMITED BY SIZE
059300                  WS-EDIT-SIGNED DELIMITED BY SIZE
059400               INTO RPT-LINE.
059500           PERFORM 710-WRITE-LINE THRU 710-EXIT.
059600
059700           MOVE SPACES TO RPT-LINE.
059800           MOVE DELTA-ROW-COUNT TO WS-EDIT-SIGNED.
059900           STRING "  Rows: " DELIMITED BY SIZE
060000                  WS-EDIT-SIGNED DELIMITED BY SIZE
060100               INTO RPT-LINE.
060200           PERFORM 710-WRITE-LINE THRU 710-EXIT.
060300
060400           MOVE SPACES TO RPT-LINE.
060500           MOVE DELTA-STATION-COUNT TO WS-EDIT-SIGNED.
060600           STRING "  Stations: " DELIMITED BY SIZE
060700                  WS-EDIT-SIGNED DELIMITED BY SIZE
060800               INTO RPT-LINE.
060900           PERFORM 710-WRITE-LINE THRU 710-EXIT.
061000
061100           MOVE SPACES TO RPT-LINE.
061200           MOVE DELTA-NULL-PCT TO WS-EDIT-SIGNED.
061300           STRING "  Null %: " DELIMITED BY SIZE
061400                  WS-EDIT-SIGNED DELIMITED BY SIZE
061500               INTO RPT-LINE.
061600           PERFORM 710-WRITE-LINE THRU 710-EXIT.
061700
061800           MOVE SPACES TO RPT-LINE.
061900           MOVE DELTA-TMAX-MEAN TO WS-EDIT-SIGNED.
062000           STRING "  TMAX Mean: " DELIMITED BY SIZE
062100                  WS-EDIT-SIGNED DELIMITED BY SIZE
062200               INTO RPT-LINE.
062300           PERFORM 710-WRITE-LINE THRU 710-EXIT.
062400
062500           MOVE SPACES TO RPT-LINE.
062600           MOVE DELTA-TMIN-MEAN TO WS-EDIT-SIGNED.
062700           STRING "  TMIN Mean: " DELIMITED BY SIZE
062800                  WS-EDIT-SIGNED DELIMITED BY SIZE
062900               INTO RPT-LINE.
063000           PERFORM 710-WRITE-LINE THRU 710-EXIT.
063100
063200           MOVE SPACES TO RPT-LINE.
063300           PERFORM 710-WRITE-LINE THRU 710-EXIT.
063400           MOVE SPACES TO RPT-LINE.
063500           MOVE NEW-STATION-USED TO WS-EDIT-NUM.
063600           STRING "New Stations: " DELIMITED BY SIZE
063700                  WS-EDIT-NUM DELIMITED BY SIZE
063800               INTO RPT-LINE.
063900           PERFORM 710-WRITE-LINE THRU 710-EXIT.
064000           IF NEW-STATION-USED > 0
064100               PERFORM 730-LIST-NEW-STATIONS THRU 730-EXIT
064200                   VARYING NS-IDX FROM 1 BY 1
064300                   UNTIL NS-IDX > NEW-STATION-USED.
064400
064500           MOVE SPACES TO RPT-LINE.
064600           MOVE INACTIVE-STATION-USED TO WS-EDIT-NUM.
064700           STRING "Inactive Stations: " DELIMITED BY SIZE
064800                  WS-EDIT-NUM DELIMITED BY SIZE
064900               INTO RPT-LINE.
065000           PERFORM 710-WRITE-LINE THRU 710-EXIT.
065100           IF INACTIVE-STATION-USED > 0
065200               PERFORM 740-LIST-INACTIVE-STATIONS THRU 740-EXIT
065300                   VARYING IS-IDX FROM 1 BY 1
065400                   UNTIL IS-IDX > INACTIVE-STATION-USED.
065500
065600           MOVE SPACES TO RPT-LINE.
065700           MOVE RPT-BORDER-TEXT TO RPT-LINE (1:60).
065800           PERFORM 710-WRITE-LINE THRU 710-EXIT.
065900       700-EXIT.
066000           EXIT.
066100
066200       710-WRITE-LINE.
066300           WRITE SYSPRINT-REC FROM RPT-LINE.
066400           WRITE COMP-OUT-REC FROM RPT-LINE.
066500       710-EXIT.
066600           EXIT.
066700
066800       730-LIST-NEW-STATIONS.
066900           MOVE SPACES TO RPT-LINE.
067000           STRING "  - " DELIMITED BY SIZE
067100                  NEW-STATION-ENTRY (NS-IDX) DELIMITED BY SIZE
067200               INTO RPT-LINE.
067300           PERFORM 710-WRITE-LINE THRU 710-EXIT.
067400       730-EXIT.
067500           EXIT.
067600
067700       740-LIST-INACTIVE-STATIONS.
067800           MOVE SPACES TO RPT-LINE.
067900           STRING "  - " DELIMITED BY SIZE
068000                  INACTIVE-STATION-ENTRY (IS-IDX) DELIMITED BY SIZE
068100               INTO RPT-LINE.
068200           PERFORM 710-WRITE-LINE THRU 710-EXIT.
068300       740-EXIT.
068400           EXIT.
068500
068600       850-CLOSE-FILES.
068700           CLOSE QUALITY-A-IN, QUALITY-B-IN, OBSERVATION-PREV-IN,
068800                 OBSERVATION-CURR-IN, SYSPRINT, SYSOUT,
068900                 COMPARE-REPORT-OUT.
069000       850-EXIT.
069100           EXIT.
069200
069300       920-READ-OBS-PREV.
069400           READ OBSERVATION-PREV-IN INTO CLM-OBSERVATION-REC
069500               AT END MOVE "N" TO MORE-OBS-PREV-SW
069600           END-READ.
069700       920-EXIT.
069800           EXIT.
069900
070000       930-READ-OBS-CURR.
070100           READ OBSERVATION-CURR-IN INTO CLM-OBSERVATION-REC
070200               AT END MOVE "N" TO MORE-OBS-CURR-SW
070300           END-READ.
070400       930-EXIT.
070500           EXIT.
070600
070700       999-CLEANUP.
070800           MOVE "999-CLEANUP" TO PARA-NAME.
070900           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
071000           DISPLAY "** PACKAGE A QUALITY SCORE **".
071100           DISPLAY QA-QUALITY-SCORE.
071200           DISPLAY "** PACKAGE B QUALITY SCORE **".
071300           DISPLAY QB-QUALITY-SCORE.
071400           DISPLAY "******** NORMAL END OF JOB CLMCOMP ********".
071500       999-EXIT.
071600           EXIT.
071700
071800       1000-ABEND-RTN.
071900           WRITE SYSOUT-REC FROM ABEND-REC.
072000           DISPLAY "*** ABNORMAL END OF JOB-CLMCOMP ***" UPON CONSOLE.
072100           DISPLAY ABEND-REASON.
072200           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
072300           DIVIDE ZERO-VAL INTO ONE-VAL.
