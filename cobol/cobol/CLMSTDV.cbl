000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  CLMSTDV.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 01/01/88.
000700       DATE-COMPILED. 01/01/88.
000800       SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*     REMARKS.
001200*
001300*         GIVEN THE COUNT, SUM AND SUM-OF-SQUARES ACCUMULATED
001400*         OVER THE NON-MISSING VALUES OF ONE TEMPERATURE ELEMENT
001500*         (TMAX OR TMIN), COMPUTES THE MEAN AND SAMPLE STANDARD
001600*         DEVIATION (DIVISOR N-1) AND RETURNS THEM TO THE CALLER.
001700*         REQUIRES AT LEAST TWO VALUES - RETURNS MEAN/STD-DEV OF
001800*         ZERO AND A NOT-COMPUTABLE FLAG OTHERWISE.  SQUARE ROOT
001900*         IS EXTRACTED BY NEWTON'S METHOD, THIS SHOP'S COMPILER
002000*         HAS NO SQRT VERB.
002100*
002200*     CHANGES:
002300*     01/01/88 JS  -     ORIGINAL PROGRAM (AS CLCLBCST, ROOM AND
002400*                        EQUIPMENT COST CALCULATOR).
002500*     19/02/92 JS  - .01 REWORKED AS THE TEMPERATURE STD-DEV
002600*                        HELPER FOR THE CLIMATE MONITOR PROJECT.
002700*     30/08/94 RDW - .02 SAMPLE (N-1) DIVISOR CONFIRMED PER
002800*                        CDM-0107, WAS POPULATION DIVISOR.
002900*     12/05/96 RDW - .03 SQUARE ROOT REWORKED AS NEWTON ITERATION,
003000*                        SQRT VERB NOT SUPPORTED ON THIS RELEASE.
003100*     29/11/98 KMP - .04 Y2K REVIEW - NO DATE FIELDS, NO CHANGE
003200*                        REQUIRED.
003300*     14/10/25 VBC - .05 TAKEN FROM CLCLBCST, RENAMED CLMSTDV.
003400*     14/10/25 VBC - .06 ADDED BYTE-LEVEL REDEFINES ON THE
003500*                        LINKAGE RECORD AND THE ITERATION WORK
003600*                        FIELDS SO A CORE DUMP CAN BE READ RAW
003700*                        WHEN THE CALLER REPORTS A BAD MEAN.
003800*
003900       ENVIRONMENT DIVISION.
004000       CONFIGURATION SECTION.
004100       SOURCE-COMPUTER. IBM-390.
004200       OBJECT-COMPUTER. IBM-390.
004300       INPUT-OUTPUT SECTION.
004400
004500       DATA DIVISION.
004600       FILE SECTION.
004700
004800       WORKING-STORAGE SECTION.
004900       01  MISC-FIELDS.
005000           05  WS-VARIANCE             PIC S9(9)V9(4) COMP-3.
005100           05  WS-N-LESS-1             PIC S9(4) COMP.
005200           05  WS-ROOT-GUESS           PIC S9(9)V9(4) COMP-3.
005300           05  WS-ROOT-PRIOR           PIC S9(9)V9(4) COMP-3.
005400           05  WS-ROOT-DIFF            PIC S9(9)V9(4) COMP-3.
005500           05  WS-ITER-COUNT           PIC S9(4) COMP VALUE ZERO.
005600           05  FILLER                  PIC X(1).
005700
005800      *    RAW BYTE VIEWS OF THE PACKED WORK FIELDS - PULLED UP WHEN
005900      *    A CORE DUMP HAS TO BE READ BY HAND ON THE NEWTON LOOP.
006000       01  WS-VARIANCE-BYTES REDEFINES WS-VARIANCE
006100                                       PIC X(7).
006200       01  WS-ROOT-GUESS-BYTES REDEFINES WS-ROOT-GUESS
006300                                       PIC X(7).
006400
006500       LINKAGE SECTION.
006600       01  STDV-CALC-REC.
006700           05  STDV-VALUE-COUNT        PIC S9(9) COMP.
006800           05  STDV-VALUE-SUM          PIC S9(9)V9(4) COMP-3.
006900           05  STDV-VALUE-SUMSQ        PIC S9(11)V9(4) COMP-3.
007000           05  STDV-MEAN               PIC S9(4)V99.
007100           05  STDV-STD-DEV            PIC S9(4)V9(4).
007200           05  STDV-COMPUTABLE-SW      PIC X(1).
007300               88  STDV-IS-COMPUTABLE      VALUE "Y".
007400      *    DUMP VIEW OF THE WHOLE LINKAGE RECORD - SEE 14/10/25 VBC.06.
007500       01  STDV-CALC-REC-ALT REDEFINES STDV-CALC-REC.
007600           05  STDV-CALC-REC-TEXT      PIC X(33).
007700           05  FILLER                  PIC X(1).
007800       01  RETURN-CD                  PIC S9(4) COMP.
007900
008000       PROCEDURE DIVISION USING STDV-CALC-REC, RETURN-CD.
008100           MOVE ZERO TO RETURN-CD.
008200           MOVE "N" TO STDV-COMPUTABLE-SW.
008300           MOVE ZERO TO STDV-MEAN, STDV-STD-DEV.
008400
008500           IF STDV-VALUE-COUNT < 2
008600               GO TO 900-EXIT-PGM.
008700
008800           PERFORM 100-CALC-MEAN THRU 100-EXIT.
008900           PERFORM 200-CALC-VARIANCE THRU 200-EXIT.
009000           PERFORM 300-CALC-SQUARE-ROOT THRU 300-EXIT.
009100           MOVE "Y" TO STDV-COMPUTABLE-SW.
009200
009300       900-EXIT-PGM.
009400           GOBACK.
009500
009600       100-CALC-MEAN.
009700           COMPUTE STDV-MEAN ROUNDED =
009800               STDV-VALUE-SUM / STDV-VALUE-COUNT.
009900       100-EXIT.
010000           EXIT.
010100
010200       200-CALC-VARIANCE.
010300      ***  SAMPLE VARIANCE = (SUMSQ - N*MEAN**2) / (N - 1)
010400           SUBTRACT 1 FROM STDV-VALUE-COUNT GIVING WS-N-LESS-1.
010500           COMPUTE WS-VARIANCE ROUNDED =
010600               (STDV-VALUE-SUMSQ -
010700                (STDV-VALUE-COUNT * STDV-MEAN * STDV-MEAN))
010800                / WS-N-LESS-1.
010900           IF WS-VARIANCE < 0
011000               MOVE ZERO TO WS-VARIANCE.
011100       200-EXIT.
011200           EXIT.
011300
011400       300-CALC-SQUARE-ROOT.
011500      ***  NEWTON'S METHOD - G(NEXT) = (G + VARIANCE/G) / 2,
011600      ***  STARTING GUESS IS THE VARIANCE ITSELF, 20 ITERATIONS
011700      ***  OR UNTIL THE GUESS SETTLES TO FOUR DECIMAL PLACES.
011800           IF WS-VARIANCE = ZERO
011900               MOVE ZERO TO STDV-STD-DEV
012000               GO TO 300-EXIT.
012100
012200           MOVE WS-VARIANCE TO WS-ROOT-GUESS.
012300           MOVE ZERO TO WS-ITER-COUNT.
012400       300-ITERATE.
012500           ADD 1 TO WS-ITER-COUNT.
012600           MOVE WS-ROOT-GUESS TO WS-ROOT-PRIOR.
012700           COMPUTE WS-ROOT-GUESS ROUNDED =
012800               (WS-ROOT-GUESS + (WS-VARIANCE / WS-ROOT-GUESS)) / 2.
012900           COMPUTE WS-ROOT-DIFF = WS-ROOT-GUESS - WS-ROOT-PRIOR.
013000           IF WS-ROOT-DIFF < 0
013100               MULTIPLY WS-ROOT-DIFF BY -1 GIVING WS-ROOT-DIFF.
013200           IF WS-ROOT-DIFF > 0.0001 AND WS-ITER-COUNT < 20
013300               GO TO 300-ITERATE.
013400
013500           MOVE WS-ROOT-GUESS TO STDV-STD-DEV.
013600       300-EXIT.
013700           EXIT.
