000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  CLMDATE.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 01/01/88.
000700       DATE-COMPILED. 01/01/88.
000800       SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*     REMARKS.
001200*
001300*         VALIDATES THE OBS-DATE FIELD OF A CLIMATE OBSERVATION
001400*         RECORD.  THE FIELD MUST BE EXACTLY "YYYY-MM-DD" WITH
001500*         DASHES IN POSITION 5 AND 8, A MONTH OF 01-12 AND A DAY
001600*         THAT IS VALID FOR THAT MONTH, INCLUDING FEBRUARY LEAP
001700*         YEAR HANDLING (DIVISIBLE BY 4, EXCEPT CENTURIES NOT
001800*         DIVISIBLE BY 400).
001900*
002000*     CHANGES:
002100*     01/01/88 JS  -     ORIGINAL PROGRAM (AS STRLTH, STRING-
002200*                        LENGTH UTILITY).
002300*     11/09/91 JS  - .01 REWORKED AS A CALENDAR-DATE CHECKER FOR
002400*                        THE CLIMATE MONITOR PROJECT (CLMDATE).
002500*     14/06/93 RDW - .02 ADDED CENTURY-YEAR LEAP RULE, PRIOR
002600*                        LOGIC MISSED YEAR 1900/2000 EDGE CASE.
002700*     08/03/95 RDW - .03 30-DAY MONTH TABLE MOVED TO WORKING-
002800*                        STORAGE, WAS INLINE 88-LEVELS BEFORE.
002900*     29/11/98 KMP - .04 Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN
003000*                        THIS PROGRAM, NO CHANGE REQUIRED.
003100*     17/07/02 KMP - .05 TIGHTENED NUMERIC-CHECK ON YYYY/MM/DD
003200*                        SUB-FIELDS, WAS ACCEPTING SPACES.
003300*     14/10/25 VBC - .06 TAKEN FROM STRLTH, RENAMED CLMDATE.
003400*     14/10/25 VBC - .07 DROPPED THE LK- PREFIX ON THE LINKAGE
003500*                        SUB-FIELDS, PER CDM-0142 - THIS SHOP
003600*                        DOES NOT PREFIX LINKAGE ITEMS.
003700*
003800       ENVIRONMENT DIVISION.
003900       CONFIGURATION SECTION.
004000       SOURCE-COMPUTER. IBM-390.
004100       OBJECT-COMPUTER. IBM-390.
004200       SPECIAL-NAMES.
004300           C01 IS TOP-OF-FORM.
004400       INPUT-OUTPUT SECTION.
004500
004600       DATA DIVISION.
004700       FILE SECTION.
004800
004900       WORKING-STORAGE SECTION.
005000       01  MISC-FIELDS.
005100           05  WS-CENTURY-DIV-100      PIC 9(4) COMP.
005200           05  WS-CENTURY-DIV-400      PIC 9(4) COMP.
005300           05  WS-YEAR-DIV-4           PIC 9(4) COMP.
005400           05  LEAP-YEAR-SW            PIC X(1) VALUE "N".
005500               88  LEAP-YEAR               VALUE "Y".
005600
005700       01  MAX-DAY-TABLE-VALUES.
005800           05  FILLER                  PIC 9(2) VALUE 31.
005900           05  FILLER                  PIC 9(2) VALUE 28.
006000           05  FILLER                  PIC 9(2) VALUE 31.
006100           05  FILLER                  PIC 9(2) VALUE 30.
006200           05  FILLER                  PIC 9(2) VALUE 31.
006300           05  FILLER                  PIC 9(2) VALUE 30.
006400           05  FILLER                  PIC 9(2) VALUE 31.
006500           05  FILLER                  PIC 9(2) VALUE 31.
006600           05  FILLER                  PIC 9(2) VALUE 30.
006700           05  FILLER                  PIC 9(2) VALUE 31.
006800           05  FILLER                  PIC 9(2) VALUE 30.
006900           05  FILLER                  PIC 9(2) VALUE 31.
007000       01  MAX-DAY-TABLE REDEFINES MAX-DAY-TABLE-VALUES.
007100           05  MAX-DAY-OF-MONTH        PIC 9(2) OCCURS 12 TIMES.
007200
007300       LINKAGE SECTION.
007400       01  DATE-TEXT                  PIC X(10).
007500       01  DATE-TEXT-BROKEN REDEFINES DATE-TEXT.
007600           05  YYYY                    PIC X(4).
007700           05  YEAR-NUM REDEFINES YYYY  PIC 9(4).
007800           05  DASH-1                  PIC X(1).
007900           05  MM                      PIC X(2).
008000           05  MM-NUM REDEFINES MM     PIC 9(2).
008100           05  DASH-2                  PIC X(1).
008200           05  DD                      PIC X(2).
008300           05  DD-NUM REDEFINES DD     PIC 9(2).
008400       01  RETURN-CD                  PIC S9(4).
008500
008600       PROCEDURE DIVISION USING DATE-TEXT, RETURN-CD.
008700           MOVE ZERO TO RETURN-CD.
008800           IF DASH-1 NOT = "-" OR DASH-2 NOT = "-"
008900               MOVE -1 TO RETURN-CD
009000               GO TO 900-EXIT-PGM.
009100
009200           IF YYYY IS NOT NUMERIC
009300           OR MM   IS NOT NUMERIC
009400           OR DD   IS NOT NUMERIC
009500               MOVE -2 TO RETURN-CD
009600               GO TO 900-EXIT-PGM.
009700
009800           IF MM-NUM < 01 OR MM-NUM > 12
009900               MOVE -3 TO RETURN-CD
010000               GO TO 900-EXIT-PGM.
010100
010200           PERFORM 100-CHECK-LEAP-YEAR THRU 100-EXIT.
010300           PERFORM 200-CHECK-DAY-RANGE THRU 200-EXIT.
010400
010500       900-EXIT-PGM.
010600           GOBACK.
010700
010800       100-CHECK-LEAP-YEAR.
010900           MOVE "N" TO LEAP-YEAR-SW.
011000           DIVIDE YEAR-NUM BY 4   GIVING WS-YEAR-DIV-4
011100                  REMAINDER WS-YEAR-DIV-4.
011200           IF WS-YEAR-DIV-4 = ZERO
011300               MOVE "Y" TO LEAP-YEAR-SW.
011400           DIVIDE YEAR-NUM BY 100 GIVING WS-CENTURY-DIV-100
011500                  REMAINDER WS-CENTURY-DIV-100.
011600           IF WS-CENTURY-DIV-100 = ZERO
011700               DIVIDE YEAR-NUM BY 400 GIVING WS-CENTURY-DIV-400
011800                      REMAINDER WS-CENTURY-DIV-400
011900               IF WS-CENTURY-DIV-400 NOT = ZERO
012000                   MOVE "N" TO LEAP-YEAR-SW.
012100       100-EXIT.
012200           EXIT.
012300
012400       200-CHECK-DAY-RANGE.
012500           IF DD-NUM < 01
012600               MOVE -4 TO RETURN-CD
012700               GO TO 200-EXIT.
012800
012900           IF MM-NUM = 02 AND LEAP-YEAR
013000               IF DD-NUM > 29
013100                   MOVE -4 TO RETURN-CD.
013200
013300           IF MM-NUM = 02 AND NOT LEAP-YEAR
013400               IF DD-NUM > 28
013500                   MOVE -4 TO RETURN-CD.
013600
013700           IF MM-NUM NOT = 02
013800               IF DD-NUM > MAX-DAY-OF-MONTH(MM-NUM)
013900                   MOVE -4 TO RETURN-CD.
014000       200-EXIT.
014100           EXIT.
