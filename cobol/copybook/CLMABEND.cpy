000100******************************************************************
000200*     ABEND / DIAGNOSTIC RECORD - WRITTEN TO SYSOUT ON A          *
000300*     FATAL VALIDATION FAILURE OR RUN-TIME ERROR                 *
000400******************************************************************
000500* CHANGES:
000600* 23/01/88 JS  -    ORIGINAL LAYOUT (HOSPITAL PROJECT ABENDREC).
000700* 14/10/25 VBC - 01 RENAMED FOR CLIMATE MONITOR, WIDENED REASON.
000800 01  ABEND-REC.
000900     05  FILLER                      PIC X(3)  VALUE "***".
001000     05  ABEND-REASON                PIC X(60).
001100     05  FILLER                      PIC X(2)  VALUE SPACES.
001200     05  FILLER                      PIC X(10) VALUE "EXPECTED: ".
001300     05  EXPECTED-VAL                PIC X(20).
001400     05  FILLER                      PIC X(2)  VALUE SPACES.
001500     05  FILLER                      PIC X(8)  VALUE "ACTUAL: ".
001600     05  ACTUAL-VAL                  PIC X(20).
001700     05  FILLER                      PIC X(5)  VALUE SPACES.
001800 77  ZERO-VAL                        PIC 9(1)  VALUE 0.
001900 77  ONE-VAL                         PIC 9(1)  VALUE 1.
