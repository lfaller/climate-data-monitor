000100******************************************************************
000200*     QUALITY REPORT RECORD - SHARED QSAM LAYOUT                  *
000300*     ONE RECORD PER RUN OF CLMQUAL, CONSUMED BY CLMCOMP/CLMMAIN  *
000400******************************************************************
000500* CHANGES:
000600* 11/04/09 JRS -    ORIGINAL LAYOUT (CLIMATE MONITOR PROJECT).
000700* 05/06/13 JRS - 01 SPLIT TEMPERATURE/PRECIP GROUPS OUT.
000800* 14/10/25 VBC - 02 TAKEN FROM PATDALY TRAILER PATTERN.
000900* 14/10/25 VBC - 03 ADDED THE RAW-BYTE REDEFINES BELOW - THIS IS
001000*                   THE RECORD MOST OFTEN PULLED UP WHEN CLMCOMP
001100*                   REPORTS A QUALITY-SCORE MISMATCH.
001200 01  CLM-QUALITY-REPORT-REC.
001300     05  QR-TIMESTAMP                PIC X(19).
001400     05  QR-ROW-COUNT                PIC 9(9).
001500     05  QR-QUALITY-SCORE            PIC 999V99.
001600     05  QR-NULL-PCT                 PIC 999V99.
001700     05  QR-DUPLICATE-COUNT          PIC 9(9).
001800     05  QR-STATION-COUNT            PIC 9(5).
001900     05  QR-TMAX-GROUP.
002000         10  QR-TMAX-PRESENT         PIC X(1).
002100             88  QR-TMAX-IS-PRESENT      VALUE "Y".
002200         10  QR-TMAX-MIN             PIC S9(4)V99.
002300         10  QR-TMAX-MAX             PIC S9(4)V99.
002400         10  QR-TMAX-MEAN            PIC S9(4)V99.
002500     05  QR-TMIN-GROUP.
002600         10  QR-TMIN-PRESENT         PIC X(1).
002700             88  QR-TMIN-IS-PRESENT      VALUE "Y".
002800         10  QR-TMIN-MIN             PIC S9(4)V99.
002900         10  QR-TMIN-MAX             PIC S9(4)V99.
003000         10  QR-TMIN-MEAN            PIC S9(4)V99.
003100     05  QR-TEMP-OUTLIER-COUNT       PIC 9(9).
003200     05  QR-TEMP-RANGE-VALID         PIC X(1).
003300         88  QR-TEMP-RANGE-IS-VALID      VALUE "Y".
003400     05  QR-PRCP-GROUP.
003500         10  QR-PRCP-PRESENT         PIC X(1).
003600             88  QR-PRCP-IS-PRESENT      VALUE "Y".
003700         10  QR-PRCP-MIN             PIC S9(5)V99.
003800         10  QR-PRCP-MAX             PIC S9(5)V99.
003900         10  QR-PRCP-MEAN            PIC S9(5)V99.
004000     05  QR-PRCP-ZERO-PCT            PIC 999V99.
004100     05  QR-PRCP-EXTREME-COUNT       PIC 9(9).
004200     05  FILLER                      PIC X(9).
004300*    RAW BYTE VIEW OF THE WHOLE RECORD - SEE 14/10/25 VBC.03.
004400 01  CLM-QUALITY-REPORT-REC-DUMP REDEFINES CLM-QUALITY-REPORT-REC.
004500     05  QR-DUMP-TEXT                PIC X(145).
