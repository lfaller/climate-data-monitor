000100******************************************************************
000200*     CLIMATE OBSERVATION RECORD - SHARED QSAM LAYOUT             *
000300*     ONE RECORD PER STATION / DATE / MEASURED ELEMENT            *
000400*     USED AS BOTH THE OBSERVATION-IN AND PROCESSED-OUT LAYOUT    *
000500******************************************************************
000600* CHANGES:
000700* 11/04/09 JRS -    ORIGINAL LAYOUT (CLIMATE MONITOR PROJECT).
000800* 22/09/11 JRS - 01 ADDED CLM-SOURCE-FLAG FOR PROVENANCE LABEL.
000900* 30/03/17 GRT - 02 WIDENED FILLER FOR FUTURE ELEMENT CODES.
001000* 14/10/25 VBC - 03 TAKEN FROM PATDALY LAYOUT, RESIZED FOR CLM.
001100 01  CLM-OBSERVATION-REC.
001200     05  CLM-STATION-ID              PIC X(11).
001300     05  CLM-OBS-DATE.
001400         10  CLM-OBS-YYYY            PIC 9(4).
001500         10  CLM-OBS-DATE-DASH1      PIC X(1).
001600         10  CLM-OBS-MM              PIC 9(2).
001700         10  CLM-OBS-DATE-DASH2      PIC X(1).
001800         10  CLM-OBS-DD              PIC 9(2).
001900     05  CLM-ELEMENT                 PIC X(4).
002000         88  CLM-ELEM-PRCP                   VALUE "PRCP".
002100         88  CLM-ELEM-TMAX                   VALUE "TMAX".
002200         88  CLM-ELEM-TMIN                   VALUE "TMIN".
002300         88  CLM-ELEM-TOBS                   VALUE "TOBS".
002400         88  CLM-ELEM-SNOW                   VALUE "SNOW".
002500         88  CLM-ELEM-SNWD                   VALUE "SNWD".
002600         88  CLM-ELEM-EVAP                   VALUE "EVAP".
002700         88  CLM-ELEM-MXPN                   VALUE "MXPN".
002800         88  CLM-ELEM-MNPN                   VALUE "MNPN".
002900         88  CLM-ELEM-PGTM                   VALUE "PGTM".
003000         88  CLM-ELEM-WDMV                   VALUE "WDMV".
003100         88  CLM-VALID-ELEMENT
003200             VALUES ARE "PRCP", "TMAX", "TMIN", "TOBS", "SNOW",
003300                        "SNWD", "EVAP", "MXPN", "MNPN", "PGTM",
003400                        "WDMV".
003500     05  CLM-OBS-VALUE               PIC S9(5)V9.
003600     05  CLM-VALUE-MISSING           PIC X(1).
003700         88  CLM-VALUE-IS-MISSING            VALUE "Y".
003800         88  CLM-VALUE-IS-PRESENT             VALUE "N".
003900     05  CLM-MEASUREMENT-FLAG        PIC X(1).
004000     05  CLM-QUALITY-FLAG            PIC X(1).
004100     05  CLM-SOURCE-FLAG             PIC X(10).
004200     05  FILLER                      PIC X(6).
